000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PRADJUD.
000400 AUTHOR. R. MCKENNA.
000500 INSTALLATION. UNDERWRITING SYSTEMS DIV.
000600 DATE-WRITTEN. 03/06/89.
000700 DATE-COMPILED. 03/06/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    NEW-BUSINESS POLICY REQUEST ADJUDICATION.  READS THE DAILY
001400*    POLICY-REQUEST FILE FROM THE INTAKE SYSTEM AND THE RISK-
001500*    ANALYSIS (FRAUD) FILE FROM THE UNDERWRITING RISK SYSTEM,
001600*    DRIVES EACH REQUEST THROUGH THE RECEIVED / VALIDATED /
001700*    PENDING / APPROVED LIFE CYCLE (OR OUT TO REJECTED OR
001800*    CANCELLED), LOGS EVERY STATUS CHANGE TO THE STATUS-HISTORY
001900*    FILE, WRITES ONE ADJUDICATED RECORD PER REQUEST, AND PRINTS
002000*    THE DAILY PROCESSING REPORT WITH COUNTS AND DOLLAR TOTALS BY
002100*    FINAL STATUS.
002200*
002300*    THE INSURED-AMOUNT LIMIT TEST IS DONE BY SUBROUTINE AMTLIMIT.
002400*    THE STATUS LIFE-CYCLE LEGALITY TEST IS DONE BY SUBROUTINE
002500*    TRANCHK.  NEITHER SUBROUTINE OWNS ANY FILES -- ALL I/O IS
002600*    DONE HERE.
002700*
002800*    THIS PROGRAM REPLACES THE MANUAL ADJUDICATION LOG THAT
002900*    UNDERWRITING KEPT ON THE GREEN-BAR BINDER PRIOR TO 1989.
003000*    EVERY REQUEST THAT COMES OFF THE DAILY INTAKE TAPE PASSES
003100*    THROUGH HERE EXACTLY ONCE -- THERE IS NO RESTART-FROM-
003200*    CHECKPOINT LOGIC, SO A JOB THAT ABENDS PART WAY THROUGH MUST
003300*    BE RERUN FROM THE START OF THE DAILY EXTRACT.
003400*
003500*----------------------------------------------------------------
003600*  CHANGE LOG
003700*----------------------------------------------------------------
003800* 030689 RJM 0000  ORIGINAL PROGRAM.                              030689RJM
003900* 091590 RJM CR114 STATUS-HISTORY REASON CODES ALIGNED WITH       091590RJM
004000* 091590 RJM CR114 TRANCHK CR114 (CANCEL-WHILE-PENDING).          091590RJM
004100* 042291 DKP CR201 GRAND-TOTAL LINE ADDED TO REPORT PER           042291DKP
004200* 042291 DKP CR201 UNDERWRITING MGR REQUEST.                      042291DKP
004300* 110693 DKP CR355 RISK TABLE LOAD CHANGED FROM SEQUENTIAL SCAN   110693DKP
004400* 110693 DKP CR355 TO SEARCH ALL (BINARY) -- INPUT VOLUME UP      110693DKP
004500* 110693 DKP CR355 SHARPLY SINCE THE PHONE-CHANNEL ROLLOUT.       110693DKP
004600* 070795 LTO CR440 CATEGORY EDIT WIDENED FOR TRAVEL AND HEALTH.   070795LTO
004700* 122998 LTO Y2K   YEAR-2000 REVIEW -- RUN-DATE NOW BUILT BY A    122998LTO
004800* 122998 LTO Y2K   CENTURY-WINDOWING ROUTINE (075-BUILD-RUN-      122998LTO
004900* 122998 LTO Y2K   TIMESTAMP).  CERTIFIED Y2K-READY.              122998LTO
005000* 081402 TWZ CR512 NO-INFORMATION LIMITS LOWERED (SEE AMTLIMIT    081402TWZ
005100* 081402 TWZ CR512 CR512).  NO CHANGE TO THIS PROGRAM'S LOGIC.    081402TWZ
005200* 031403 TWZ CR512 COMMENT ADDED AT 650-CHECK-TRANSITION -- SEE   031403TWZ
005300* 031403 TWZ CR512 TRANCHK FOR THE APPROVED-IS-FINAL RULE.        031403TWZ
005400* 081503 TWZ CR530 STANDALONE WORK FIELDS (SWITCHES, PAGE/LINE    081503TWZ
005500* 081503 TWZ CR530 COUNTERS, PER-REQUEST SCALARS) CONVERTED TO    081503TWZ
005600* 081503 TWZ CR530 77-LEVEL PER SHOP STANDARDS REVIEW -- A        081503TWZ
005700* 081503 TWZ CR530 STANDALONE FIELD WITH NO REDEFINES AND NO      081503TWZ
005800* 081503 TWZ CR530 OCCURS BELONGS AT 77, NOT 01.  NO LOGIC        081503TWZ
005900* 081503 TWZ CR530 CHANGE.                                        081503TWZ
006000* 090203 TWZ CR530 REMARKS AND PARAGRAPH BANNERS EXPANDED AFTER   090203TWZ
006100* 090203 TWZ CR530 THE SHOP DOCUMENTATION REVIEW -- SEE EACH      090203TWZ
006200* 090203 TWZ CR530 PARAGRAPH BELOW FOR ITS OWN NOTE.              090203TWZ
006300* 031504 JLK CR558 LITERAL DELIMITERS RELETTERED FROM             031504JLK
006400* 031504 JLK CR558 SINGLE TO DOUBLE QUOTES THROUGHOUT             031504JLK
006500* 031504 JLK CR558 -- SHOP STANDARDS REVIEW FOUND THIS            031504JLK
006600* 031504 JLK CR558 PROGRAM WAS WRITTEN WITH SINGLE                031504JLK
006700* 031504 JLK CR558 QUOTES, CONTRARY TO HOUSE PRACTICE.            031504JLK
006800* 031504 JLK CR558 NO LOGIC CHANGE.                               031504JLK
006900* 031504 JLK CR558 WS-TRANS-REASON AND DTL-REASON-O               031504JLK
007000* 031504 JLK CR558 WIDENED FROM X(15) TO X(16) TO                 031504JLK
007100* 031504 JLK CR558 MATCH THE CR530 WIDENING OF STHISTY            031504JLK
007200* 031504 JLK CR558 SH-REASON -- SH-REASON'S 16TH BYTE             031504JLK
007300* 031504 JLK CR558 WAS NEVER REACHABLE UNTIL NOW.                 031504JLK
007400*----------------------------------------------------------------
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-390.
008000 OBJECT-COMPUTER. IBM-390.
008100 SPECIAL-NAMES.
008200*    C01 DRIVES THE PRINTER TO THE TOP OF THE NEXT FORM FOR THE
008300*    REPORT HEADING -- SEE 910-PRINT-HEADINGS BELOW.
008400     C01 IS NEXT-PAGE.
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*    SYSOUT CARRIES THE ABEND DIAGNOSTIC LINE ONLY -- IT IS NOT
008900*    THE PRINTED REPORT.  SEE ABNDWORK COPYBOOK AND 1000-ABEND-
009000*    RTN BELOW.
009100     SELECT SYSOUT
009200     ASSIGN TO UT-S-SYSOUT
009300       ORGANIZATION IS SEQUENTIAL.
009400
009500*    DAILY EXTRACT FROM THE NEW-BUSINESS INTAKE SYSTEM.  MUST
009600*    ARRIVE IN ASCENDING REQUEST-ID ORDER -- THIS PROGRAM DOES
009700*    NOT SORT IT AND DOES NOT CHECK THE ORDER.
009800     SELECT POLICY-REQUEST-FILE
009900     ASSIGN TO UT-S-PRREQIN
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS PRIN-STATUS.
010200
010300*    DAILY EXTRACT FROM THE RISK (FRAUD) ANALYSIS SYSTEM.  ALSO
010400*    MUST ARRIVE IN ASCENDING REQUEST-ID ORDER -- SEE THE NOTE AT
010500*    050-LOAD-RISK-TABLE ON WHY THIS MATTERS.
010600     SELECT RISK-ANALYSIS-FILE
010700     ASSIGN TO UT-S-RSKANIN
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS RAIN-STATUS.
011000
011100*    ONE OUTPUT RECORD PER ACCEPTED STATUS TRANSITION -- SEE
011200*    660-WRITE-HISTORY-REC.
011300     SELECT STATUS-HISTORY-FILE
011400     ASSIGN TO UT-S-STHSTOUT
011500       ACCESS MODE IS SEQUENTIAL
011600       FILE STATUS IS SHOUT-STATUS.
011700
011800*    ONE OUTPUT RECORD PER REQUEST PROCESSED, REGARDLESS OF FINAL
011900*    STATUS -- SEE 700-WRITE-OUTPUT-REC.
012000     SELECT POLICY-OUTPUT-FILE
012100     ASSIGN TO UT-S-PLCYOUT
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS POOUT-STATUS.
012400
012500*    THE DAILY PROCESSING REPORT -- SEE THE 900-SERIES REPORT
012600*    PARAGRAPHS.
012700     SELECT REPORT-FILE
012800     ASSIGN TO UT-S-RPTOUT
012900       ACCESS MODE IS SEQUENTIAL
013000       FILE STATUS IS RPTOUT-STATUS.
013100
013200 DATA DIVISION.
013300 FILE SECTION.
013400*    SYSOUT-REC IS A GENERIC PRINT-LINE BUFFER -- ONLY THE ABEND
013500*    DIAGNOSTIC IS EVER WRITTEN TO IT (SEE 1000-ABEND-RTN).  NO
013600*    FILLER IS CARRIED HERE BECAUSE THIS IS A FLAT BUFFER, NOT A
013700*    STRUCTURED RECORD -- STANDARD SHOP HABIT FOR A SYSOUT
013800*    DIAGNOSTIC BUFFER.
013900 FD  SYSOUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 130 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS SYSOUT-REC.
014500 01  SYSOUT-REC  PIC X(130).
014600
014700****** DAILY EXTRACT FROM THE NEW-BUSINESS INTAKE SYSTEM.
014800****** ASCENDING BY REQUEST-ID.  FIXED, 120 BYTES.  THE RECORD IS
014900****** READ INTO THE COPY PLCYREQ STRUCTURE BELOW -- THIS FD
015000****** LEVEL IS ONLY THE RAW BUFFER.
015100 FD  POLICY-REQUEST-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 120 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS PR-REQUEST-FD-REC.
015700 01  PR-REQUEST-FD-REC          PIC X(120).
015800
015900****** DAILY EXTRACT FROM THE RISK (FRAUD) ANALYSIS SYSTEM.
016000****** ASCENDING BY REQUEST-ID.  FIXED, 80 BYTES.  LOADED ENTIRELY
016100****** INTO STORAGE AT 050-LOAD-RISK-TABLE -- SEE WS-RISK-TABLE.
016200****** NOT REFERENCED AGAIN AFTER THE TABLE IS BUILT.
016300 FD  RISK-ANALYSIS-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 80 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS RA-INPUT-FD-REC.
016900 01  RA-INPUT-FD-REC            PIC X(80).
017000
017100****** ONE RECORD WRITTEN FOR EVERY ACCEPTED STATUS CHANGE.  SEE
017200****** STHISTY COPYBOOK FOR THE FIELD-BY-FIELD LAYOUT.
017300 FD  STATUS-HISTORY-FILE
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 60 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS SH-OUTPUT-FD-REC.
017900 01  SH-OUTPUT-FD-REC           PIC X(60).
018000
018100****** ONE RECORD WRITTEN FOR EVERY REQUEST PROCESSED.  SEE
018200****** PLCYOUT COPYBOOK FOR THE FIELD-BY-FIELD LAYOUT.
018300 FD  POLICY-OUTPUT-FILE
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 100 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS PO-OUTPUT-FD-REC.
018900 01  PO-OUTPUT-FD-REC           PIC X(100).
019000
019100****** THE DAILY PROCESSING REPORT.  132-COLUMN PRINT FILE --
019200****** SEE THE WS-...-REC LAYOUTS IN WORKING-STORAGE BELOW FOR
019300****** THE ACTUAL HEADING / DETAIL / TOTALS FORMATS.
019400 FD  REPORT-FILE
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD
019700     RECORD CONTAINS 132 CHARACTERS
019800     BLOCK CONTAINS 0 RECORDS
019900     DATA RECORD IS RPT-REC.
020000 01  RPT-REC                    PIC X(132).
020100
020200 WORKING-STORAGE SECTION.
020300
020400*----------------------------------------------------------------
020500* FILE-STATUS CODES.  '00' IS THE ONLY SUCCESS CODE THIS SHOP
020600* TESTS FOR ON OPEN; '10' IS THE STANDARD SEQUENTIAL AT-END CODE,
020700* KEPT HERE AS AN 88 SO THE OPEN-FILES PARAGRAPH READS THE SAME
020800* WAY THE READ PARAGRAPHS DO.
020900*----------------------------------------------------------------
021000 01  FILE-STATUS-CODES.
021100*        SET BY THE OPEN AT 800-OPEN-FILES.  '00' IS THE ONLY
021200*        VALUE THIS PROGRAM TREATS AS A GOOD OPEN.
021300     05  PRIN-STATUS             PIC X(2).
021400         88  PRIN-FOUND          VALUE "00".
021500*            '10' IS THE STANDARD SEQUENTIAL AT-END CODE.  KEPT
021600*            HERE AS AN 88 EVEN THOUGH THIS PROGRAM DETECTS
021700*            AT-END VIA THE READ'S OWN AT END CLAUSE, NOT BY
021800*            TESTING THIS FIELD -- SHOP HABIT, CARRIED FORWARD
021900*            FOR CONSISTENCY WITH THE OTHER FILE-STATUS GROUPS.
022000         88  PRIN-EOF            VALUE "10".
022100     05  RAIN-STATUS             PIC X(2).
022200         88  RAIN-FOUND          VALUE "00".
022300         88  RAIN-EOF            VALUE "10".
022400*        OUTPUT FILE STATUSES.  NOT TESTED AFTER OPEN -- SEE THE
022500*        REMARK AT 800-OPEN-FILES ON WHY OUTPUT OPENS ARE NOT
022600*        CHECKED IN THIS SHOP'S PROGRAMS.
022700     05  SHOUT-STATUS            PIC X(2).
022800         88  SHOUT-OK            VALUE "00".
022900     05  POOUT-STATUS            PIC X(2).
023000         88  POOUT-OK            VALUE "00".
023100     05  RPTOUT-STATUS           PIC X(2).
023200         88  RPTOUT-OK           VALUE "00".
023300
023400*    SHOP-STANDARD ABEND WORK AREA -- SEE ABNDWORK COPYBOOK.
023500*    ZERO-VAL/ONE-VAL LIVE INSIDE THIS COPYBOOK AND ARE USED ONLY
023600*    BY 1000-ABEND-RTN TO FORCE THE JOB DOWN WITH A REAL SYSTEM
023700*    ABEND CODE ONCE THE REASON LINE IS ON SYSOUT.
023800     COPY ABNDWORK.
023900
024000*    ONE 120-BYTE PR-REQUEST GROUP PER POLICY REQUEST -- SEE
024100*    PLCYREQ COPYBOOK.  READ INTO THIS AREA BY 900-READ-PR-
024200*    REQUEST AND REFERENCED THROUGHOUT THE 100-MAINLINE STEPS.
024300     COPY PLCYREQ.
024400
024500*    ONE 80-BYTE RA-RECORD GROUP PER RISK-ANALYSIS INPUT RECORD
024600*    -- SEE RSKANLY COPYBOOK.  USED ONLY WHILE THE IN-STORAGE
024700*    RISK TABLE IS BEING BUILT (050-LOAD-RISK-TABLE); NOT
024800*    REFERENCED AGAIN AFTER THAT.
024900     COPY RSKANLY.
025000
025100*    ONE 60-BYTE SH-RECORD GROUP, BUILT FRESH FOR EVERY STATUS
025200*    TRANSITION -- SEE STHISTY COPYBOOK AND 660-WRITE-HISTORY-
025300*    REC.
025400     COPY STHISTY.
025500
025600*    ONE 100-BYTE PO-RECORD GROUP, BUILT ONCE PER REQUEST AFTER
025700*    ITS FINAL DISPOSITION IS KNOWN -- SEE PLCYOUT COPYBOOK AND
025800*    700-WRITE-OUTPUT-REC.
025900     COPY PLCYOUT.
026000
026100*----------------------------------------------------------------
026200* IN-STORAGE RISK TABLE -- BUILT ONCE AT 050-LOAD-RISK-TABLE FROM
026300* THE RISK-ANALYSIS-FILE (ALREADY IN ASCENDING REQUEST-ID ORDER),
026400* LOOKED UP BY BINARY SEARCH (SEARCH ALL) DURING 300-FRAUD-STEP.
026500* SIZED FOR THE LARGEST DAILY VOLUME SEEN SINCE THE PHONE-CHANNEL
026600* ROLLOUT (CR355) WITH ROOM TO GROW.  KEPT AS AN 01 GROUP RATHER
026700* THAN 77-LEVEL BECAUSE OF THE OCCURS/ASCENDING KEY/INDEXED BY
026800* CLAUSES -- 77-LEVEL ITEMS CANNOT CARRY THOSE.
026900*----------------------------------------------------------------
027000 01  WS-RISK-TABLE.
027100*        HOW MANY ROWS ARE ACTUALLY LOADED -- ALSO THE OCCURS
027200*        DEPENDING ON COUNT.  SET BY 055-LOAD-ONE-ROW, NEVER
027300*        RESET DURING THE RUN.
027400     05  WS-RISK-ROW-COUNT       PIC 9(5) COMP VALUE ZERO.
027500*        9000 ROWS IS THE HIGH-WATER MARK SET AT CR355 (110693)
027600*        WHEN THE PHONE-CHANNEL ROLLOUT PUSHED DAILY VOLUME WELL
027700*        PAST THE OLD 3000-ROW CEILING.  IF DAILY VOLUME EVER
027800*        EXCEEDS THIS FIGURE THE SUBSCRIPT WILL RUN OFF THE END
027900*        OF THE TABLE -- THERE IS NO RUN-TIME CHECK FOR THAT
028000*        CONDITION, SO WATCH THE DAILY COUNTS IN THE JOB LOG.
028100     05  WS-RISK-ROW OCCURS 1 TO 9000 TIMES
028200             DEPENDING ON WS-RISK-ROW-COUNT
028300             ASCENDING KEY IS WT-REQUEST-ID
028400             INDEXED BY WT-IDX.
028500*            MATCHES PR-REQUEST-ID ON THE POLICY-REQUEST SIDE --
028600*            THIS IS THE SEARCH ALL KEY, SO THE RISK-ANALYSIS-
028700*            FILE MUST STAY IN ASCENDING ORDER BY THIS FIELD.
028800         10  WT-REQUEST-ID       PIC X(10).
028900*            REGULAR, HIGH_RISK, PREFERRED OR NO_INFORMATION --
029000*            ALREADY DEFAULTED BY 055-LOAD-ONE-ROW IF THE INPUT
029100*            RECORD CARRIED SOMETHING ELSE.
029200         10  WT-CLASSIFICATION   PIC X(14).
029300*            NUMBER OF RISK OCCURRENCES FOUND BY THE FRAUD-
029400*            ANALYSIS SYSTEM.  CARRIED FOR FUTURE UNDERWRITING
029500*            USE -- SEE THE NOTE AT WS-OCCURRENCE-COUNT BELOW.
029600         10  WT-OCCURRENCE-COUNT PIC 9(2).
029700*            'O' = RISK ANALYSIS OK, 'E' = ANALYSIS FAILED.
029800*            COPIED STRAIGHT FROM RA-STATUS -- SEE 055-LOAD-ONE-
029900*            ROW.
030000         10  WT-STATUS           PIC X(1).
030100
030200*    SET BY 300-FRAUD-STEP'S SEARCH ALL; TESTED IMMEDIATELY
030300*    AFTER.  81503TWZ -- MOVED TO 77-LEVEL, NO LOGIC CHANGE.
030400 77  WS-ROW-FOUND-SW             PIC X(1) VALUE "N".
030500     88  WS-ROW-FOUND            VALUE "Y".
030600
030700*----------------------------------------------------------------
030800* RUN-DATE / RUN-TIME WORK AREA.  102998LTO -- CENTURY WINDOWING
030900* ADDED HERE FOR Y2K.  ACCEPT FROM DATE STILL RETURNS A 2-DIGIT
031000* YEAR ON THIS RELEASE OF THE COMPILER, SO WE WINDOW IT OURSELVES
031100* RATHER THAN WAIT ON A COMPILER UPGRADE.  KEPT AS 01-LEVEL
031200* BECAUSE EACH IS SUBJECT TO A REDEFINES BELOW IT, AND 77-LEVEL
031300* ITEMS CANNOT BE REDEFINED OR CARRY A REDEFINES CLAUSE.
031400*----------------------------------------------------------------
031500*    RAW ACCEPT FROM DATE RESULT -- 2-DIGIT YEAR, SEE 075-BUILD-
031600*    RUN-TIMESTAMP FOR THE Y2K WINDOWING LOGIC APPLIED TO IT.
031700 01  WS-SYSTEM-DATE              PIC 9(6) VALUE ZERO.
031800 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
031900     05  WS-SYS-YY               PIC 9(2).
032000     05  WS-SYS-MM               PIC 9(2).
032100     05  WS-SYS-DD               PIC 9(2).
032200
032300*    RAW ACCEPT FROM TIME RESULT -- HHMMSSHH, HUNDREDTHS OF A
032400*    SECOND NOT CARRIED FORWARD TO WS-RUN-TIMESTAMP BELOW.
032500 01  WS-SYSTEM-TIME              PIC 9(8) VALUE ZERO.
032600 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
032700     05  WS-SYS-HH               PIC 9(2).
032800     05  WS-SYS-MN               PIC 9(2).
032900     05  WS-SYS-SS               PIC 9(2).
033000     05  WS-SYS-HS               PIC 9(2).
033100
033200*    THE WINDOWED, FOUR-DIGIT-YEAR RUN TIMESTAMP -- STAMPED ONTO
033300*    EVERY STATUS-HISTORY RECORD (SH-CHANGED-AT) AND, WHEN A
033400*    REQUEST FINISHES, ONTO THE OUTPUT RECORD (PO-FINISHED-AT).
033500*    BUILT ONCE, AT JOB START, BY 075-BUILD-RUN-TIMESTAMP -- IT
033600*    DOES NOT ADVANCE DURING THE RUN, SO EVERY STATUS-HISTORY
033700*    RECORD WRITTEN THIS RUN CARRIES THE SAME SH-CHANGED-AT
033800*    VALUE, EVEN A LONG-RUNNING JOB THAT SPANS SEVERAL MINUTES
033900*    OF WALL-CLOCK TIME.  THIS MATCHES THE SHOP'S LONGSTANDING
034000*    PRACTICE OF STAMPING BATCH OUTPUT WITH THE RUN'S START
034100*    TIME, NOT A PER-RECORD TIMESTAMP.
034200 01  WS-RUN-TIMESTAMP            PIC X(14) VALUE SPACES.
034300 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
034400     05  WS-RUN-CCYY             PIC 9(4).
034500     05  WS-RUN-MM               PIC 9(2).
034600     05  WS-RUN-DD               PIC 9(2).
034700     05  WS-RUN-HH               PIC 9(2).
034800     05  WS-RUN-MN               PIC 9(2).
034900     05  WS-RUN-SS               PIC 9(2).
035000
035100*----------------------------------------------------------------
035200* PER-REQUEST WORK AREA.  RESET AT THE TOP OF EVERY PASS THROUGH
035300* 100-MAINLINE (SEE THAT PARAGRAPH) SO A FAILURE ON ONE REQUEST
035400* CANNOT LEAK INTO THE NEXT.  081503TWZ -- ALL OF THESE WERE
035500* PLAIN 01-LEVEL SCALARS; NONE OF THEM ARE REDEFINED OR HOLD AN
035600* OCCURS TABLE, SO THEY MOVE TO 77-LEVEL PER THE SHOP STANDARD
035700* FOR A STANDALONE WORK FIELD.
035800*----------------------------------------------------------------
035900*    THE STATUS THE REQUEST CURRENTLY HOLDS -- UPDATED ONLY BY
036000*    650-CHECK-TRANSITION AFTER TRANCHK SAYS THE MOVE IS LEGAL.
036100 77  WS-CURRENT-STATUS           PIC X(10) VALUE SPACES.
036200*    THE RISK CLASSIFICATION ATTACHED BY 300-FRAUD-STEP.  FEEDS
036300*    AMTLIMIT'S LOOK-UP AND THE OUTPUT/REPORT RECORDS.
036400 77  WS-CLASSIFICATION           PIC X(14) VALUE SPACES.
036500*    RISK-OCCURRENCE COUNT ATTACHED BY 300-FRAUD-STEP.  CARRIED
036600*    FOR FUTURE UNDERWRITING USE -- NOT CURRENTLY PRINTED OR
036700*    TESTED ANYWHERE IN THIS PROGRAM.
036800 77  WS-OCCURRENCE-COUNT         PIC 9(2)  VALUE ZERO.
036900*    SET ONLY WHEN THE REQUEST LANDS ON APPROVED, REJECTED OR
037000*    CANCELLED (TC-SET-FINISHED COMES BACK FROM TRANCHK) --
037100*    OTHERWISE STAYS SPACES AND PO-FINISHED-AT IS BLANK.
037200 77  WS-FINISHED-AT              PIC X(14) VALUE SPACES.
037300*    RETURNED BY AMTLIMIT -- 'Y' MEANS THE INSURED AMOUNT IS
037400*    WITHIN THE CLASSIFICATION/CATEGORY LIMIT.
037500 77  WS-AMOUNT-VALID-FLAG        PIC X(1)  VALUE "N".
037600     88  WS-AMOUNT-IS-VALID      VALUE "Y".
037700
037800*    'Y' ONCE ANY STEP HAS REJECTED THE CURRENT REQUEST -- EVERY
037900*    STEP AFTER 200-RECEIVE-STEP CHECKS THIS BEFORE DOING
038000*    ANYTHING, PER THE "REJECT REST OF LEG ONCE FAILED" RULE.
038100 77  WS-REQUEST-REJECTED-SW      PIC X(1)  VALUE "N".
038200     88  WS-REQUEST-REJECTED     VALUE "Y".
038300
038400*    FROM/TO STATUS PAIR BUILT UP BY EACH STEP JUST BEFORE
038500*    CALLING 650-CHECK-TRANSITION.  TC-FROM-STATUS/TC-TO-STATUS
038600*    IN TRANCHK'S LINKAGE ARE MOVED FROM THESE TWO FIELDS.
038700*    THE STATUS THE REQUEST IS LEAVING.
038800 77  WS-TRANS-FROM               PIC X(10) VALUE SPACES.
038900*    THE STATUS THE STEP WANTS TO MOVE THE REQUEST TO.
039000 77  WS-TRANS-TO                 PIC X(10) VALUE SPACES.
039100*    SHORT REASON CODE FOR THE MOST RECENT TRANSITION ATTEMPT --
039200*    CARRIED ONTO THE STATUS-HISTORY RECORD AND THE REPORT DETAIL
039300*    LINE.  SEE SPEC TABLE IN THE REMARKS ABOVE FOR THE CODES IN
039400*    USE (OK, NO-RISK-DATA, AMOUNT-LIMIT, NOT-PENDING, TRANS-
039500*    ERROR).
039600*        031504 JLK CR558 -- WIDENED FROM X(15) TO X(16).  THIS
039700*        WAS THE ONE FIELD STILL STOPPING THE STHISTY SH-REASON
039800*        WIDENING (CR530) FROM EVER REACHING ITS 16TH BYTE.
039900 77  WS-TRANS-REASON             PIC X(16) VALUE SPACES.
040000
040100*    DRIVES THE MAIN PROCESSING LOOP IN THE PROCEDURE DIVISION
040200*    BELOW.  SET TO 'N' BY 900-READ-PR-REQUEST'S AT-END CLAUSE.
040300 77  MORE-REQUESTS-SW            PIC X(1)  VALUE "Y".
040400     88  MORE-REQUESTS           VALUE "Y".
040500     88  NO-MORE-REQUESTS        VALUE "N".
040600
040700*----------------------------------------------------------------
040800* COUNTERS AND ACCUMULATORS.  MONEY TOTALS CARRY 11 INTEGER
040900* DIGITS PER U/W BULLETIN 89-11 (SUM OF UP TO 99999 REQUESTS AT
041000* THE HIGHEST PER-REQUEST LIMIT WILL NEVER OVERFLOW 9(11)).  KEPT
041100* TOGETHER AS ONE 01 GROUP, NOT SCATTERED 77-LEVEL ITEMS, THE
041200* SAME WAY THIS SHOP GROUPS RUN COUNTERS IN EVERY OTHER BATCH
041300* ADJUDICATION PROGRAM ON THE SYSTEM.
041400*----------------------------------------------------------------
041500 01  COUNTERS-AND-ACCUMULATORS.
041600*        INPUT/OUTPUT RECORD COUNTS -- PRINTED AT 940-PRINT-
041700*        GRAND-TOTALS AND DISPLAYED AT 999-CLEANUP.
041800*        WS-REQUESTS-READ IS BUMPED ONCE PER PASS THROUGH
041900*        100-MAINLINE, REGARDLESS OF WHERE THE REQUEST ENDS UP.
042000     05  WS-REQUESTS-READ        PIC 9(7) COMP VALUE ZERO.
042100*        BUMPED ONCE PER REQUEST BY 700-WRITE-OUTPUT-REC.
042200*        SHOULD ALWAYS EQUAL WS-REQUESTS-READ AT END OF JOB --
042300*        IF IT DOES NOT, SOMETHING SKIPPED THE WRITE, WHICH
042400*        WOULD BE A PROGRAM BUG.
042500     05  WS-OUTPUT-RECS-WRITTEN  PIC 9(7) COMP VALUE ZERO.
042600*        BUMPED ONCE PER ACCEPTED TRANSITION BY 660-WRITE-
042700*        HISTORY-REC -- WILL RUN HIGHER THAN WS-REQUESTS-READ
042800*        SINCE MOST REQUESTS PASS THROUGH SEVERAL STATUSES.
042900     05  WS-HISTORY-RECS-WRITTEN PIC 9(7) COMP VALUE ZERO.
043000*        COUNTS BY FINAL STATUS -- SEE 750-ACCUMULATE-TOTALS AND
043100*        930-PRINT-STATUS-TOTALS.  THE THREE SHOULD SUM TO
043200*        WS-REQUESTS-READ AT END OF JOB.
043300     05  WS-APPROVED-COUNT       PIC 9(7) COMP VALUE ZERO.
043400     05  WS-REJECTED-COUNT       PIC 9(7) COMP VALUE ZERO.
043500     05  WS-CANCELLED-COUNT      PIC 9(7) COMP VALUE ZERO.
043600*        DOLLAR TOTALS BY FINAL STATUS -- SAME PARAGRAPHS AS
043700*        ABOVE.  COMP-3 (PACKED) PER SHOP CONVENTION FOR RUNNING
043800*        ACCUMULATORS -- THE INPUT/OUTPUT RECORDS THEMSELVES
043900*        STAY ZONED DISPLAY (SEE PLCYREQ/PLCYOUT).  ELEVEN
044000*        INTEGER DIGITS COVERS THE WORST CASE OF 99999 DAILY
044100*        REQUESTS AT THE HIGHEST PER-REQUEST LIMIT (800000.00
044200*        UNDER PREFERRED/LIFE) WITHOUT ANY RISK OF OVERFLOW.
044300     05  WS-APPROVED-INSURED-AMT PIC S9(11)V99 COMP-3 VALUE ZERO.
044400     05  WS-APPROVED-PREMIUM-AMT PIC S9(11)V99 COMP-3 VALUE ZERO.
044500     05  WS-REJECTED-INSURED-AMT PIC S9(11)V99 COMP-3 VALUE ZERO.
044600     05  WS-REJECTED-PREMIUM-AMT PIC S9(11)V99 COMP-3 VALUE ZERO.
044700     05  WS-CANCELLED-INSURED-AMT PIC S9(11)V99 COMP-3 VALUE ZERO.
044800     05  WS-CANCELLED-PREMIUM-AMT PIC S9(11)V99 COMP-3 VALUE ZERO.
044900*        GRAND TOTALS OVER EVERY REQUEST READ, REGARDLESS OF
045000*        FINAL STATUS -- 042291DKP CR201.  SEE 940-PRINT-GRAND-
045100*        TOTALS.  ADDED AFTER A MONTH-END RECONCILIATION CAME UP
045200*        SHORT AND UNDERWRITING HAD NO WAY TO TELL FROM THE
045300*        REPORT HOW MUCH THE JOB HAD ACTUALLY PROCESSED THAT
045400*        DAY.
045500     05  WS-GRAND-INSURED-AMT    PIC S9(11)V99 COMP-3 VALUE ZERO.
045600     05  WS-GRAND-PREMIUM-AMT    PIC S9(11)V99 COMP-3 VALUE ZERO.
045700
045800*    081503TWZ -- REPORT PAGE/LINE COUNTERS, FORMERLY 01-LEVEL,
045900*    NOW 77-LEVEL (PLAIN SCALARS, NO REDEFINES, NO OCCURS).
046000*    WS-PAGES DRIVES PAGE-NBR-O ON THE HEADING LINE; WS-LINES
046100*    DRIVES THE PAGE-BREAK TEST IN 920-PRINT-DETAIL-LINE.
046200 77  WS-PAGES                    PIC 9(3) COMP VALUE ZERO.
046300 77  WS-LINES                    PIC 9(3) COMP VALUE ZERO.
046400
046500*----------------------------------------------------------------
046600* REPORT LINES.  EACH IS A FULL 132-BYTE (OR NARROWER) PRINT-LINE
046700* GROUP WITH ITS OWN TRAILING FILLER, PER STANDARD SHOP REPORT
046800* LAYOUT PRACTICE.  A BLANK LINE OF ALL SPACES IS KEPT SEPARATELY
046900* SO THE SPACING PARAGRAPHS DO NOT HAVE TO REBUILD ONE EVERY TIME.
047000*----------------------------------------------------------------
047100*    ONE ALL-SPACE 132-BYTE LINE, WRITTEN WHEREVER THE REPORT
047200*    LAYOUT CALLS FOR A BLANK LINE (BETWEEN THE HEADING BLOCK
047300*    AND THE FIRST DETAIL LINE, AHEAD OF THE TOTALS SECTIONS,
047400*    AND SO ON) -- KEPT AS ITS OWN RECORD SO THOSE PARAGRAPHS
047500*    NEVER HAVE TO BUILD ONE ON THE FLY.
047600 01  WS-BLANK-LINE.
047700     05  FILLER                  PIC X(132) VALUE SPACES.
047800
047900*    RUN-HEADING LINE -- PROGRAM NAME, TITLE, RUN DATE, PAGE
048000*    NUMBER.  WRITTEN AFTER ADVANCING TO THE TOP OF A NEW FORM
048100*    (C01 / NEXT-PAGE) -- SEE 910-PRINT-HEADINGS.
048200 01  WS-HDR-REC.
048300*        FIXED PROGRAM-ID LITERAL -- NEVER CHANGES RUN TO RUN.
048400     05  FILLER                  PIC X(1)  VALUE SPACE.
048500     05  FILLER                  PIC X(10) VALUE "PRADJUD -".
048600     05  FILLER                  PIC X(45) VALUE
048700         " POLICY REQUEST ADJUDICATION - DAILY REPORT".
048800     05  FILLER                  PIC X(9)  VALUE "RUN DATE:".
048900*        MOVED IN FROM WS-RUN-TIMESTAMP-R AT 910-PRINT-HEADINGS
049000*        -- THIS IS THE ONLY PLACE THE RUN DATE APPEARS ON THE
049100*        REPORT, ONE TIME PER PAGE.
049200     05  HDR-RUN-DATE.
049300         10  HDR-CCYY            PIC 9(4).
049400         10  FILLER              PIC X(1) VALUE "-".
049500         10  HDR-MM              PIC 9(2).
049600         10  FILLER              PIC X(1) VALUE "-".
049700         10  HDR-DD              PIC 9(2).
049800     05  FILLER                  PIC X(38) VALUE SPACES.
049900     05  FILLER                  PIC X(5)  VALUE "PAGE ".
050000*        MOVED IN FROM WS-PAGES, THEN WS-PAGES IS BUMPED --
050100*        SEE 910-PRINT-HEADINGS FOR THE ORDER OF OPERATIONS.
050200     05  PAGE-NBR-O              PIC ZZ9.
050300
050400*    COLUMN-HEADING LINE -- PRINTED ONCE PER PAGE, RIGHT AFTER
050500*    WS-HDR-REC.  MUST STAY LINED UP WITH WS-DETAIL-RPT-REC
050600*    BELOW; CHECK BOTH IF EITHER ONE MOVES.
050700 01  WS-COLM-HDR-REC.
050800*        EACH FILLER BELOW IS SIZED AND SPACED TO SIT DIRECTLY
050900*        OVER ITS COUNTERPART FIELD IN WS-DETAIL-RPT-REC -- IF
051000*        ONE MOVES, THE OTHER MUST MOVE THE SAME AMOUNT.
051100     05  FILLER                  PIC X(1)  VALUE SPACE.
051200     05  FILLER                  PIC X(12) VALUE "REQUEST-ID".
051300     05  FILLER                  PIC X(14) VALUE "CATEGORY".
051400     05  FILLER                  PIC X(16) VALUE "CLASSIFICATION".
051500     05  FILLER                  PIC X(16) VALUE "INSURED-AMOUNT".
051600     05  FILLER                  PIC X(12) VALUE "FINAL-STAT".
051700     05  FILLER                  PIC X(16) VALUE "REASON".
051800     05  FILLER                  PIC X(45) VALUE SPACES.
051900
052000*    ONE DETAIL LINE PER REQUEST -- BUILT AND WRITTEN BY 920-
052100*    PRINT-DETAIL-LINE, CALLED FROM 700-WRITE-OUTPUT-REC RIGHT
052200*    AFTER THE ADJUDICATED OUTPUT RECORD ITSELF IS WRITTEN.
052300 01  WS-DETAIL-RPT-REC.
052400     05  FILLER                  PIC X(1)  VALUE SPACE.
052500*        PR-REQUEST-ID, UNCHANGED THROUGH THE WHOLE RUN.
052600     05  DTL-REQUEST-ID-O        PIC X(10).
052700     05  FILLER                  PIC X(2)  VALUE SPACES.
052800*        PR-CATEGORY AS RECEIVED ON THE INPUT RECORD.
052900     05  DTL-CATEGORY-O          PIC X(12).
053000     05  FILLER                  PIC X(2)  VALUE SPACES.
053100*        WS-CLASSIFICATION AS SET BY 300-FRAUD-STEP -- BLANK IF
053200*        THE REQUEST NEVER GOT A RISK-TABLE MATCH.
053300     05  DTL-CLASSIFICATION-O    PIC X(14).
053400     05  FILLER                  PIC X(2)  VALUE SPACES.
053500*        PR-INSURED-AMOUNT, EDITED WITH FLOATING DOLLAR SIGN.
053600     05  DTL-INSURED-AMOUNT-O    PIC $$$,$$$,$$9.99.
053700     05  FILLER                  PIC X(2)  VALUE SPACES.
053800*        WS-CURRENT-STATUS AS OF THE END OF 100-MAINLINE FOR
053900*        THIS REQUEST -- APPROVED, REJECTED OR CANCELLED.
054000     05  DTL-FINAL-STATUS-O      PIC X(10).
054100     05  FILLER                  PIC X(2)  VALUE SPACES.
054200*        WS-TRANS-REASON FROM THE LAST TRANSITION ATTEMPTED FOR
054300*        THIS REQUEST -- OK IF IT REACHED APPROVED CLEANLY,
054400*        OTHERWISE THE REASON THE REQUEST WAS REJECTED.
054500*        031504 JLK CR558 -- WIDENED FROM X(15) TO X(16) TO
054600*        MATCH WS-TRANS-REASON.  FILLER BELOW SHORTENED BY ONE
054700*        BYTE TO HOLD THE LINE AT ITS ORIGINAL LENGTH.
054800     05  DTL-REASON-O            PIC X(16).
054900     05  FILLER                  PIC X(32) VALUE SPACES.
055000
055100*    ONE LINE PER FINAL STATUS (APPROVED/REJECTED/CANCELLED) --
055200*    SEE 930-PRINT-STATUS-TOTALS.
055300 01  WS-STATUS-TOTALS-REC.
055400*        ONE OF THESE IS BUILT AND WRITTEN THREE TIMES BY
055500*        930-PRINT-STATUS-TOTALS -- ONCE EACH FOR APPROVED,
055600*        REJECTED AND CANCELLED, IN THAT ORDER.
055700     05  FILLER                  PIC X(2)  VALUE SPACES.
055800     05  STOT-LABEL-O            PIC X(20).
055900     05  FILLER                  PIC X(7)  VALUE "COUNT:".
056000     05  STOT-COUNT-O            PIC ZZZ,ZZ9.
056100     05  FILLER                  PIC X(6)  VALUE SPACES.
056200     05  FILLER                  PIC X(15) VALUE "INSURED TOTAL:".
056300     05  STOT-INSURED-O          PIC $$$,$$$,$$9.99.
056400     05  FILLER                  PIC X(6)  VALUE SPACES.
056500     05  FILLER                  PIC X(15) VALUE "PREMIUM TOTAL:".
056600     05  STOT-PREMIUM-O          PIC $$$,$$9.99.
056700     05  FILLER                  PIC X(19) VALUE SPACES.
056800
056900*    ONE LINE PER GRAND-TOTAL COUNT (RECORDS READ/WRITTEN,
057000*    HISTORY RECORDS) -- 042291DKP CR201.  SEE 940-PRINT-GRAND-
057100*    TOTALS.
057200 01  WS-GRAND-TOTALS-REC.
057300*        BUILT AND WRITTEN THREE TIMES BY 940-PRINT-GRAND-
057400*        TOTALS -- RECORDS READ, RECORDS WRITTEN, STATUS-
057500*        HISTORY RECORDS WRITTEN.
057600     05  FILLER                  PIC X(2)  VALUE SPACES.
057700     05  GTOT-LABEL-O            PIC X(24).
057800     05  GTOT-VALUE-O            PIC ZZZ,ZZ9.
057900     05  FILLER                  PIC X(99) VALUE SPACES.
058000
058100*    ONE LINE PER GRAND-TOTAL DOLLAR AMOUNT (INSURED, PREMIUM) --
058200*    SAME CR201.  SAME PARAGRAPH AS ABOVE.
058300 01  WS-GRAND-DOLLAR-REC.
058400*        BUILT AND WRITTEN TWICE BY 940-PRINT-GRAND-TOTALS --
058500*        GRAND TOTAL INSURED AMOUNT, GRAND TOTAL PREMIUM AMOUNT,
058600*        BOTH OVER EVERY REQUEST READ REGARDLESS OF DISPOSITION.
058700     05  FILLER                  PIC X(2)  VALUE SPACES.
058800     05  GDLR-LABEL-O            PIC X(24).
058900     05  GDLR-VALUE-O            PIC $$$,$$$,$$9.99.
059000     05  FILLER                  PIC X(92) VALUE SPACES.
059100
059200*    PRADJUD IS RUN AS A STAND-ALONE STEP FROM THE ADJUDICATION
059300*    JCL STREAM, NOT CALLED FROM ANY OTHER PROGRAM, SO IT HAS
059400*    NO PARAMETERS PASSED IN AND NO LINKAGE SECTION FIELDS ARE
059500*    NEEDED HERE -- THE SECTION HEADER IS LEFT IN PLACE ONLY TO
059600*    MATCH THE STANDARD PROGRAM SKELETON THIS SHOP USES, SO THE
059700*    NEXT PROGRAMMER SEES ALL FOUR DIVISIONS IN THE USUAL ORDER.
059800 LINKAGE SECTION.
059900
060000 PROCEDURE DIVISION.
060100*    MAINLINE -- OPEN, PROCESS EVERY REQUEST, REPORT AND CLOSE.
060200*    NOTHING ELSE IN THE PROGRAM IS PERFORMED FROM OUTSIDE THIS
060300*    BLOCK EXCEPT 1000-ABEND-RTN, WHICH IS ONLY EVER REACHED BY
060400*    GO TO ON A HARD FILE ERROR.
060500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
060600*        MAIN PROCESSING LOOP -- ONE PASS PER POLICY-REQUEST
060700*        RECORD.  000-HOUSEKEEPING ALREADY DID THE PRIMING READ,
060800*        SO MORE-REQUESTS-SW IS ALREADY SET CORRECTLY THE FIRST
060900*        TIME THIS UNTIL IS TESTED.
061000     PERFORM 100-MAINLINE THRU 100-EXIT
061100             UNTIL NO-MORE-REQUESTS.
061200     PERFORM 999-CLEANUP THRU 999-EXIT.
061300*        RETURN-CODE ZERO REGARDLESS OF HOW MANY REQUESTS ENDED
061400*        UP REJECTED -- A BUSINESS REJECT IS NOT A JOB FAILURE
061500*        IN THIS SHOP'S CONVENTION, ONLY A FILE-LEVEL ERROR IS
061600*        (SEE 1000-ABEND-RTN, WHICH NEVER RETURNS HERE).
061700     MOVE +0 TO RETURN-CODE.
061800     GOBACK.
061900
062000*----------------------------------------------------------------
062100* 000-HOUSEKEEPING -- ONE-TIME START-OF-JOB SET UP.  OPENS THE
062200* FILES, BUILDS THE RUN TIMESTAMP, LOADS THE RISK TABLE, AND
062300* PRIMES THE MAIN READ LOOP WITH THE FIRST POLICY-REQUEST RECORD.
062400* NOTHING IN THIS PARAGRAPH TOUCHES A SPECIFIC REQUEST.
062500*----------------------------------------------------------------
062600 000-HOUSEKEEPING.
062700*        ORDER MATTERS HERE -- FILES MUST BE OPEN BEFORE THE
062800*        RISK TABLE CAN BE LOADED, AND THE RISK TABLE MUST BE
062900*        LOADED BEFORE THE FIRST POLICY-REQUEST RECORD IS READ
063000*        SO 300-FRAUD-STEP HAS SOMETHING TO SEARCH ON THE VERY
063100*        FIRST PASS THROUGH 100-MAINLINE.
063200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
063300     DISPLAY "******** BEGIN JOB PRADJUD ********".
063400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
063500*        WS-LINES STARTS ABOVE THE PAGE-BREAK TEST SO THE VERY
063600*        FIRST DETAIL LINE FORCES A HEADING TO PRINT.
063700     MOVE +1 TO WS-PAGES.
063800     MOVE +99 TO WS-LINES.
063900     PERFORM 075-BUILD-RUN-TIMESTAMP THRU 075-EXIT.
064000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
064100     PERFORM 050-LOAD-RISK-TABLE THRU 050-EXIT.
064200*        PRIMING READ FOR THE SENTINEL LOOP IN THE PROCEDURE
064300*        DIVISION MAINLINE ABOVE.
064400     PERFORM 900-READ-PR-REQUEST THRU 900-EXIT.
064500 000-EXIT.
064600     EXIT.
064700
064800*----------------------------------------------------------------
064900* 050-LOAD-RISK-TABLE -- READS THE ENTIRE RISK-ANALYSIS-FILE INTO
065000* WS-RISK-TABLE BEFORE THE MAIN LOOP STARTS.  110693DKP CR355 --
065100* BINARY SEARCH REPLACED THE OLD SEQUENTIAL SCAN ONCE VOLUME WENT
065200* UP.  THE FILE MUST STAY IN ASCENDING REQUEST-ID ORDER OR THE
065300* SEARCH ALL AT 300-FRAUD-STEP WILL MISS ROWS SILENTLY -- THERE
065400* IS NO RUN-TIME CHECK FOR THIS, SO IF THE UPSTREAM RISK SYSTEM ON
065500* THEIR END CHANGES ITS SORT, THIS PROGRAM WILL START DROPPING
065600* REQUESTS TO NO-RISK-DATA WITHOUT ANY ERROR MESSAGE.
065700*----------------------------------------------------------------
065800 050-LOAD-RISK-TABLE.
065900     MOVE "050-LOAD-RISK-TABLE" TO PARA-NAME.
066000*        PRIMING READ -- STANDARD SHOP SENTINEL-READ-AHEAD
066100*        PATTERN, SAME AS 900-READ-PR-REQUEST BELOW.  AN EMPTY
066200*        RISK-ANALYSIS-FILE IS NOT AN ERROR -- IT JUST LEAVES
066300*        WS-RISK-ROW-COUNT AT ZERO AND EVERY REQUEST FAILS THE
066400*        FRAUD STEP.
066500     READ RISK-ANALYSIS-FILE INTO RA-RECORD
066600         AT END
066700             GO TO 050-EXIT
066800     END-READ.
066900     PERFORM 055-LOAD-ONE-ROW THRU 055-EXIT
067000             UNTIL RAIN-EOF.
067100 050-EXIT.
067200     EXIT.
067300
067400*----------------------------------------------------------------
067500* 055-LOAD-ONE-ROW -- MOVES ONE RISK-ANALYSIS RECORD INTO THE
067600* NEXT WS-RISK-TABLE ROW, THEN READS THE NEXT INPUT RECORD.
067700* SPLIT OUT OF 050-LOAD-RISK-TABLE SO THE LOOP CAN BE DRIVEN BY
067800* AN OUT-OF-LINE PERFORM ... UNTIL RATHER THAN AN IN-LINE ONE --
067900* THIS SHOP DOES NOT WRITE IN-LINE PERFORM LOOPS.
068000*----------------------------------------------------------------
068100 055-LOAD-ONE-ROW.
068200*        WT-IDX IS SET TO THE UPDATED ROW COUNT, NOT INCREMENTED
068300*        ITSELF -- THIS KEEPS THE INDEX AND THE OCCURS
068400*        DEPENDING ON COUNTER IN LOCK STEP WITHOUT A SEPARATE
068500*        SET AFTER THE ADD.
068600     ADD +1 TO WS-RISK-ROW-COUNT.
068700     SET WT-IDX TO WS-RISK-ROW-COUNT.
068800     MOVE RA-REQUEST-ID       TO WT-REQUEST-ID (WT-IDX).
068900     MOVE RA-OCCURRENCE-COUNT TO WT-OCCURRENCE-COUNT (WT-IDX).
069000     MOVE RA-STATUS           TO WT-STATUS (WT-IDX).
069100     IF RA-CLASS-REGULAR OR RA-CLASS-HIGH-RISK
069200                          OR RA-CLASS-PREFERRED
069300                          OR RA-CLASS-NO-INFO
069400         MOVE RA-CLASSIFICATION TO WT-CLASSIFICATION (WT-IDX)
069500     ELSE
069600*        UNKNOWN CLASSIFICATION -- TREATED AS NO_INFORMATION PER
069700*        THE RISK-ANALYSIS SYSTEM'S OWN MAPPING RULE.
069800         MOVE "NO_INFORMATION" TO WT-CLASSIFICATION (WT-IDX)
069900     END-IF.
070000     READ RISK-ANALYSIS-FILE INTO RA-RECORD
070100         AT END
070200             NEXT SENTENCE
070300     END-READ.
070400 055-EXIT.
070500     EXIT.
070600
070700*----------------------------------------------------------------
070800* 075-BUILD-RUN-TIMESTAMP -- 122998LTO Y2K.  ACCEPT FROM DATE
070900* RETURNS A 2-DIGIT YEAR ON THIS COMPILER, SO WE WINDOW IT
071000* OURSELVES: 00-49 IS 20XX, 50-99 IS 19XX.  THIS RUN TIMESTAMP IS
071100* STAMPED ON EVERY STATUS-HISTORY RECORD WRITTEN THIS RUN, SO IT
071200* IS BUILT ONCE HERE RATHER THAN RE-ACCEPTED PER TRANSITION.
071300*----------------------------------------------------------------
071400 075-BUILD-RUN-TIMESTAMP.
071500     MOVE "075-BUILD-RUN-TIMESTAMP" TO PARA-NAME.
071600     ACCEPT WS-SYSTEM-DATE FROM DATE.
071700     ACCEPT WS-SYSTEM-TIME FROM TIME.
071800     IF WS-SYS-YY < 50
071900         COMPUTE WS-RUN-CCYY = 2000 + WS-SYS-YY
072000     ELSE
072100         COMPUTE WS-RUN-CCYY = 1900 + WS-SYS-YY
072200     END-IF.
072300     MOVE WS-SYS-MM TO WS-RUN-MM.
072400     MOVE WS-SYS-DD TO WS-RUN-DD.
072500     MOVE WS-SYS-HH TO WS-RUN-HH.
072600     MOVE WS-SYS-MN TO WS-RUN-MN.
072700     MOVE WS-SYS-SS TO WS-RUN-SS.
072800 075-EXIT.
072900     EXIT.
073000
073100*----------------------------------------------------------------
073200* 100-MAINLINE -- ONE PASS PER POLICY-REQUEST RECORD.  RESETS
073300* THE PER-REQUEST WORK AREA, THEN DRIVES THE REQUEST THROUGH
073400* EVERY STEP IN ORDER.  EACH STEP CHECKS WS-REQUEST-REJECTED-SW
073500* BEFORE DOING ANYTHING, SO ONCE A REQUEST IS REJECTED THE
073600* REMAINING STEPS FALL THROUGH WITHOUT FURTHER WORK -- THEY ARE
073700* STILL PERFORMED, THEY JUST DO NOTHING.
073800*----------------------------------------------------------------
073900 100-MAINLINE.
074000     MOVE "100-MAINLINE" TO PARA-NAME.
074100*        RESET THE PER-REQUEST WORK AREA -- WITHOUT THIS RESET
074200*        A REQUEST THAT NEVER GETS A RISK-TABLE MATCH WOULD
074300*        INHERIT THE PREVIOUS REQUEST'S CLASSIFICATION, WHICH
074400*        WOULD BE WRONG ON BOTH THE OUTPUT RECORD AND THE
074500*        REPORT DETAIL LINE.
074600     MOVE "N" TO WS-REQUEST-REJECTED-SW.
074700     MOVE SPACES TO WS-CURRENT-STATUS, WS-CLASSIFICATION,
074800                     WS-FINISHED-AT.
074900     MOVE ZERO   TO WS-OCCURRENCE-COUNT.
075000     ADD +1 TO WS-REQUESTS-READ.
075100
075200*        STEPS (A) THROUGH (E) OF THE ADJUDICATION FLOW, IN
075300*        ORDER.  EACH ONE IS ALWAYS PERFORMED EVEN IF AN
075400*        EARLIER STEP ALREADY REJECTED THE REQUEST -- SEE THE
075500*        NOT WS-REQUEST-REJECTED GUARD INSIDE EACH.
075600     PERFORM 200-RECEIVE-STEP THRU 200-EXIT.
075700     PERFORM 300-FRAUD-STEP THRU 300-EXIT.
075800     PERFORM 400-VALIDATE-STEP THRU 400-EXIT.
075900     PERFORM 500-PAYMENT-STEP THRU 500-EXIT.
076000     PERFORM 600-SUBSCRIPTION-STEP THRU 600-EXIT.
076100     PERFORM 700-WRITE-OUTPUT-REC THRU 700-EXIT.
076200     PERFORM 750-ACCUMULATE-TOTALS THRU 750-EXIT.
076300     PERFORM 900-READ-PR-REQUEST THRU 900-EXIT.
076400 100-EXIT.
076500     EXIT.
076600
076700*----------------------------------------------------------------
076800* 200-RECEIVE-STEP -- STEP (A) OF THE ADJUDICATION FLOW.  EVERY
076900* REQUEST OPENS AT RECEIVED.  THIS LEG OF THE STATE MACHINE NEVER
077000* FAILS -- THE ONLY WAY IT COULD IS IF TRANCHK'S TABLE DID NOT
077100* ALLOW BLANK-TO-RECEIVED, WHICH WOULD BE A PROGRAM BUG, NOT A
077200* BUSINESS REJECT.
077300*----------------------------------------------------------------
077400 200-RECEIVE-STEP.
077500     MOVE "200-RECEIVE-STEP" TO PARA-NAME.
077600*        FROM-STATUS IS BLANK -- THIS IS THE ONLY STEP IN THE
077700*        WHOLE PROGRAM THAT EVER BUILDS A BLANK FROM-STATUS, AND
077800*        IT MATCHES THE ONE "(NO STATUS) TO RECEIVED" ROW IN
077900*        TRANCHK'S TABLE.
078000     MOVE SPACES       TO WS-TRANS-FROM.
078100     MOVE "RECEIVED  " TO WS-TRANS-TO.
078200     MOVE "OK"         TO WS-TRANS-REASON.
078300     PERFORM 650-CHECK-TRANSITION THRU 650-EXIT.
078400 200-EXIT.
078500     EXIT.
078600
078700*----------------------------------------------------------------
078800* 300-FRAUD-STEP -- STEP (B), FRAUD/RISK LOOK-UP.  A REQUEST WITH
078900* NO MATCHING ROW IN THE RISK TABLE, OR ONE WHOSE ROW IS FLAGGED
079000* RA-STATUS-ERROR ('E'), REJECTS WITH REASON NO-RISK-DATA -- THE
079100* REST OF THE STEPS ARE STILL PERFORMED BUT DO NOTHING (SEE THE
079200* NOT WS-REQUEST-REJECTED GUARD AT THE TOP OF EACH).
079300*----------------------------------------------------------------
079400 300-FRAUD-STEP.
079500     MOVE "300-FRAUD-STEP" TO PARA-NAME.
079600     IF NOT WS-REQUEST-REJECTED
079700         MOVE "N" TO WS-ROW-FOUND-SW
079800*            110693DKP CR355 -- SEARCH ALL REQUIRES THE TABLE
079900*            HAVE AT LEAST ONE ROW; SKIP THE SEARCH ENTIRELY ON
080000*            AN EMPTY TABLE RATHER THAN RELY ON THE COMPILER'S
080100*            HANDLING OF A ZERO-OCCURRENCE OCCURS-DEPENDING-ON.
080200         IF WS-RISK-ROW-COUNT > ZERO
080300*                BINARY SEARCH ON WT-REQUEST-ID -- REQUIRES THE
080400*                TABLE TO BE IN ASCENDING ORDER, WHICH IT IS AS
080500*                LONG AS RISK-ANALYSIS-FILE ARRIVED IN ORDER.
080600             SET WT-IDX TO 1
080700             SEARCH ALL WS-RISK-ROW
080800                 AT END
080900                     NEXT SENTENCE
081000                 WHEN WT-REQUEST-ID (WT-IDX) = PR-REQUEST-ID
081100                     MOVE "Y" TO WS-ROW-FOUND-SW
081200         END-IF
081300
081400*            A FOUND ROW STILL HAS TO CARRY STATUS 'O' (ANALYSIS
081500*            OK) BEFORE WE WILL TRUST ITS CLASSIFICATION -- A
081600*            ROW FLAGGED 'E' MEANS THE RISK SYSTEM ITSELF
081700*            COULD NOT FINISH THE ANALYSIS FOR THAT REQUEST.
081800         IF WS-ROW-FOUND AND WT-STATUS (WT-IDX) = "O"
081900             MOVE WT-CLASSIFICATION (WT-IDX)   TO WS-CLASSIFICATION
082000             MOVE WT-OCCURRENCE-COUNT (WT-IDX) TO WS-OCCURRENCE-COUNT
082100         ELSE
082200*                NO ROW, OR THE ROW CAME BACK 'E' (RISK SYSTEM
082300*                COULD NOT ANALYZE THE REQUEST) -- EITHER WAY WE
082400*                CANNOT PRICE THE REQUEST, SO IT IS REJECTED.
082500             MOVE WS-CURRENT-STATUS TO WS-TRANS-FROM
082600             MOVE "REJECTED  "      TO WS-TRANS-TO
082700             MOVE "NO-RISK-DATA"    TO WS-TRANS-REASON
082800             PERFORM 650-CHECK-TRANSITION THRU 650-EXIT
082900         END-IF
083000     END-IF.
083100 300-EXIT.
083200     EXIT.
083300
083400*----------------------------------------------------------------
083500* 400-VALIDATE-STEP -- STEP (C), INSURED-AMOUNT LIMIT TEST BY
083600* CLASSIFICATION AND CATEGORY.  AMTLIMIT OWNS THE LIMIT TABLE
083700* ITSELF (SEE THAT PROGRAM'S REMARKS FOR THE CURRENT DOLLAR
083800* FIGURES) -- THIS STEP ONLY CALLS IT AND ACTS ON THE ANSWER.
083900*----------------------------------------------------------------
084000 400-VALIDATE-STEP.
084100     MOVE "400-VALIDATE-STEP" TO PARA-NAME.
084200     IF NOT WS-REQUEST-REJECTED
084300*            AMTLIMIT OWNS THE ACTUAL DOLLAR FIGURES -- SEE THAT
084400*            PROGRAM FOR THE CURRENT TABLE.  THIS PROGRAM ONLY
084500*            PASSES THE CLASSIFICATION/CATEGORY/AMOUNT AND ACTS
084600*            ON THE Y/N ANSWER.
084700         CALL "AMTLIMIT" USING WS-CLASSIFICATION, PR-CATEGORY,
084800                 PR-INSURED-AMOUNT, WS-AMOUNT-VALID-FLAG
084900
085000         MOVE WS-CURRENT-STATUS TO WS-TRANS-FROM
085100         IF WS-AMOUNT-IS-VALID
085200             MOVE "VALIDATED " TO WS-TRANS-TO
085300             MOVE "OK"         TO WS-TRANS-REASON
085400         ELSE
085500*                REASON CODE AMOUNT-LIMIT -- CARRIED ONTO THE
085600*                STATUS-HISTORY RECORD AND THE REPORT DETAIL
085700*                LINE SO UNDERWRITING CAN SEE WHY THE REQUEST
085800*                DID NOT PASS WITHOUT PULLING THE INPUT RECORD.
085900             MOVE "REJECTED  "   TO WS-TRANS-TO
086000             MOVE "AMOUNT-LIMIT" TO WS-TRANS-REASON
086100         END-IF
086200         PERFORM 650-CHECK-TRANSITION THRU 650-EXIT
086300     END-IF.
086400 400-EXIT.
086500     EXIT.
086600
086700*----------------------------------------------------------------
086800* 500-PAYMENT-STEP -- STEP (D), PAYMENT REQUESTED.  ONLY
086900* REQUESTS THAT REACHED VALIDATED WITHOUT BEING REJECTED GET
087000* HERE UNREJECTED, AND THE MOVE TO PENDING CANNOT ITSELF FAIL --
087100* THERE IS NO PAYMENT-DECLINED PATH IN THIS BATCH (THE ON-LINE
087200* PAYMENT SYSTEM HANDLES THAT BEFORE THE REQUEST EVER REACHES THE
087300* DAILY EXTRACT).
087400*----------------------------------------------------------------
087500 500-PAYMENT-STEP.
087600     MOVE "500-PAYMENT-STEP" TO PARA-NAME.
087700*        NO DOWNSTREAM PAYMENT-PROCESSOR CALL IN THIS BATCH --
087800*        BY THE TIME A REQUEST REACHES THE DAILY EXTRACT, THE
087900*        ON-LINE PAYMENT SYSTEM HAS ALREADY EITHER TAKEN THE
088000*        PAYMENT OR THE REQUEST WOULD NOT HAVE BEEN EXTRACTED.
088100*        THIS STEP JUST RECORDS THE MOVE TO PENDING.
088200     IF NOT WS-REQUEST-REJECTED
088300         MOVE WS-CURRENT-STATUS TO WS-TRANS-FROM
088400         MOVE "PENDING   "      TO WS-TRANS-TO
088500         MOVE "OK"              TO WS-TRANS-REASON
088600         PERFORM 650-CHECK-TRANSITION THRU 650-EXIT
088700     END-IF.
088800 500-EXIT.
088900     EXIT.
089000
089100*----------------------------------------------------------------
089200* 600-SUBSCRIPTION-STEP -- STEP (E), FINAL APPROVAL.  ONLY LEGAL
089300* OUT OF PENDING -- ANY OTHER CURRENT STATUS FAILS THE STEP AND
089400* REJECTS WITH REASON NOT-PENDING.  IN PRACTICE THE ONLY WAY TO
089500* REACH THIS STEP WITH A STATUS OTHER THAN PENDING IS IF AN
089600* EARLIER STEP WAS SUPPOSED TO REJECT BUT DID NOT -- TREAT A
089700* NOT-PENDING REJECT HERE AS A SIGN OF A BUG UPSTREAM, NOT JUST
089800* ORDINARY BUSINESS TRAFFIC.
089900*----------------------------------------------------------------
090000 600-SUBSCRIPTION-STEP.
090100     MOVE "600-SUBSCRIPTION-STEP" TO PARA-NAME.
090200     IF NOT WS-REQUEST-REJECTED
090300         MOVE WS-CURRENT-STATUS TO WS-TRANS-FROM
090400*            THIS IS THE ONLY IF IN THE WHOLE 200-600 SERIES
090500*            THAT TESTS WS-CURRENT-STATUS DIRECTLY RATHER THAN
090600*            LETTING 650-CHECK-TRANSITION BE THE SOLE JUDGE OF
090700*            LEGALITY -- SEE THE PARAGRAPH BANNER ABOVE FOR WHY
090800*            THIS ONE IS SPECIAL (RULE (E), SUBSCRIPTION MAY
090900*            ONLY HAPPEN OUT OF PENDING).
091000         IF WS-CURRENT-STATUS = "PENDING   "
091100             MOVE "APPROVED  " TO WS-TRANS-TO
091200             MOVE "OK"         TO WS-TRANS-REASON
091300         ELSE
091400             MOVE "REJECTED  "   TO WS-TRANS-TO
091500             MOVE "NOT-PENDING"  TO WS-TRANS-REASON
091600         END-IF
091700         PERFORM 650-CHECK-TRANSITION THRU 650-EXIT
091800     END-IF.
091900 600-EXIT.
092000     EXIT.
092100
092200*----------------------------------------------------------------
092300* 650-CHECK-TRANSITION -- THE ONLY PARAGRAPH THAT ACTUALLY MOVES
092400* WS-CURRENT-STATUS.  EVERY STEP ABOVE (200/300/400/500/600)
092500* BUILDS WS-TRANS-FROM/WS-TRANS-TO/WS-TRANS-REASON AND PERFORMS
092600* THIS PARAGRAPH RATHER THAN TOUCHING WS-CURRENT-STATUS DIRECTLY
092700* -- THAT KEEPS THE STATE-MACHINE LEGALITY CHECK (TRANCHK) AND
092800* THE HISTORY-WRITE (660) IN EXACTLY ONE PLACE.
092900*
093000* 031403TWZ CR512 -- TRANCHK REFUSES ANY TRANSITION OUT OF
093100* APPROVED (SEE THAT PROGRAM'S REMARKS).  ONCE WE ARE THERE WE DO
093200* NOT EVEN ATTEMPT THE FORCED-REJECT BELOW -- A REQUEST ONCE
093300* APPROVED STAYS APPROVED, PERIOD, NO MATTER WHAT A LATER STEP
093400* TRIES TO DO TO IT.
093500*----------------------------------------------------------------
093600 650-CHECK-TRANSITION.
093700     MOVE "650-CHECK-TRANSITION" TO PARA-NAME.
093800*        APPROVED IS TERMINAL -- SPEC RULE (F) SAYS NOTHING MOVES
093900*        A REQUEST OFF APPROVED, SO ONCE 600-SUBSCRIPTION-STEP
094000*        HAS APPROVED A REQUEST NO LATER CALL FROM THIS PARAGRAPH
094100*        MAY BE HONORED, EVEN IN ERROR.  THIS GUARD IS WHAT MAKES
094200*        THAT TRUE REGARDLESS OF WHAT THE CALLING STEP PASSES IN
094300*        WS-TRANS-TO.
094400     IF WS-CURRENT-STATUS = "APPROVED  "
094500         GO TO 650-EXIT.
094600
094700*        TC-TRANSITION-REQUEST IS THE GROUP CONTAINING BOTH
094800*        TC-FROM-STATUS AND TC-TO-STATUS -- ONE PARAMETER, NOT
094900*        TWO, ON THE CALL BELOW.
095000     MOVE WS-TRANS-FROM TO TC-FROM-STATUS.
095100     MOVE WS-TRANS-TO   TO TC-TO-STATUS.
095200     CALL "TRANCHK" USING TC-TRANSITION-REQUEST, TC-VALID-FLAG,
095300             TC-FINISHED-FLAG.
095400
095500*        NORMAL CASE -- THE STEP'S REQUESTED MOVE IS LEGAL.
095600     IF TC-TRANSITION-VALID
095700         MOVE WS-TRANS-TO TO WS-CURRENT-STATUS
095800         PERFORM 660-WRITE-HISTORY-REC THRU 660-EXIT
095900         IF TC-SET-FINISHED
096000             MOVE WS-RUN-TIMESTAMP TO WS-FINISHED-AT
096100         END-IF
096200     ELSE
096300*        AN ILLEGAL TRANSITION IS A PROCESSING ERROR -- FORCE
096400*        THE REQUEST TO REJECTED (RULE (F), SPEC POLICY-REQ
096500*        ADJUDICATION) RATHER THAN LEAVE IT STRANDED ON ITS
096600*        CURRENT STATUS.  THIS SECOND CALL SUCCEEDS FOR ANY
096700*        NON-TERMINAL STATUS -- THE ONLY WAY IT CAN ALSO FAIL IS
096800*        IF WS-CURRENT-STATUS IS ALREADY A TERMINAL STATUS,
096900*        WHICH THE GUARD ABOVE ALREADY RULES OUT FOR APPROVED.
097000         MOVE "Y" TO WS-REQUEST-REJECTED-SW
097100         MOVE WS-CURRENT-STATUS TO TC-FROM-STATUS
097200         MOVE "REJECTED  "      TO TC-TO-STATUS
097300         CALL "TRANCHK" USING TC-TRANSITION-REQUEST,
097400                 TC-VALID-FLAG, TC-FINISHED-FLAG
097500         IF TC-TRANSITION-VALID
097600             MOVE "REJECTED  " TO WS-CURRENT-STATUS
097700             MOVE "TRANS-ERROR" TO WS-TRANS-REASON
097800             PERFORM 660-WRITE-HISTORY-REC THRU 660-EXIT
097900             IF TC-SET-FINISHED
098000                 MOVE WS-RUN-TIMESTAMP TO WS-FINISHED-AT
098100             END-IF
098200         END-IF
098300     END-IF.
098400 650-EXIT.
098500     EXIT.
098600
098700*----------------------------------------------------------------
098800* 660-WRITE-HISTORY-REC -- WRITES ONE STATUS-HISTORY RECORD FOR
098900* THE TRANSITION JUST ACCEPTED BY 650-CHECK-TRANSITION.  NEVER
099000* CALLED DIRECTLY BY ANY OTHER PARAGRAPH -- ALWAYS THROUGH 650.
099100*----------------------------------------------------------------
099200 660-WRITE-HISTORY-REC.
099300*        TC-FROM-STATUS/TC-TO-STATUS ARE USED HERE RATHER THAN
099400*        WS-TRANS-FROM/WS-TRANS-TO SO THAT A FORCED REJECT (SEE
099500*        THE ELSE LEG ABOVE) WRITES THE STATUS PAIR THAT WAS
099600*        ACTUALLY ACCEPTED, NOT THE ORIGINAL ILLEGAL REQUEST.
099700     MOVE "660-WRITE-HISTORY-REC" TO PARA-NAME.
099800     MOVE PR-REQUEST-ID    TO SH-REQUEST-ID.
099900     MOVE TC-FROM-STATUS   TO SH-FROM-STATUS.
100000     MOVE TC-TO-STATUS     TO SH-TO-STATUS.
100100     MOVE WS-RUN-TIMESTAMP TO SH-CHANGED-AT.
100200     MOVE WS-TRANS-REASON  TO SH-REASON.
100300     WRITE SH-OUTPUT-FD-REC FROM SH-RECORD.
100400     ADD +1 TO WS-HISTORY-RECS-WRITTEN.
100500 660-EXIT.
100600     EXIT.
100700
100800*----------------------------------------------------------------
100900* 700-WRITE-OUTPUT-REC -- STEP (G).  ONE ADJUDICATED RECORD PER
101000* REQUEST, REGARDLESS OF THE FINAL STATUS REACHED -- EVEN A
101100* REQUEST THAT DIED IN THE FRAUD STEP GETS AN OUTPUT RECORD, JUST
101200* ONE STAMPED REJECTED.  ALSO DRIVES THE REPORT DETAIL LINE.
101300*----------------------------------------------------------------
101400 700-WRITE-OUTPUT-REC.
101500*        NOTE THIS PARAGRAPH RUNS FOR EVERY REQUEST, REJECTED OR
101600*        NOT -- THERE IS NO "SKIP THE OUTPUT RECORD" PATH.  A
101700*        REQUEST THAT DIED AT 300-FRAUD-STEP STILL GETS A
101800*        PO-RECORD, IT JUST CARRIES PO-FINAL-STATUS OF
101900*        REJECTED.
102000     MOVE "700-WRITE-OUTPUT-REC" TO PARA-NAME.
102100*        REQUEST-ID/CUSTOMER-ID/CATEGORY COME STRAIGHT ACROSS
102200*        FROM THE INPUT RECORD UNCHANGED -- THIS PROGRAM NEVER
102300*        RE-KEYS OR RENUMBERS A REQUEST.
102400     MOVE PR-REQUEST-ID      TO PO-REQUEST-ID.
102500     MOVE PR-CUSTOMER-ID     TO PO-CUSTOMER-ID.
102600     MOVE PR-CATEGORY        TO PO-CATEGORY.
102700*        WS-CLASSIFICATION IS SPACES IF 300-FRAUD-STEP NEVER
102800*        FOUND A RISK-TABLE ROW FOR THIS REQUEST -- THAT IS FINE,
102900*        A REJECTED REQUEST IS NOT EXPECTED TO CARRY A
103000*        CLASSIFICATION ON THE OUTPUT RECORD.
103100     MOVE WS-CLASSIFICATION  TO PO-CLASSIFICATION.
103200*        DOLLAR FIELDS ARE COPIED VERBATIM FROM THE REQUEST --
103300*        THIS PROGRAM NEVER ADJUSTS THE INSURED AMOUNT OR THE
103400*        PREMIUM, IT ONLY DECIDES WHETHER THEY ARE ACCEPTABLE.
103500     MOVE PR-INSURED-AMOUNT  TO PO-INSURED-AMOUNT.
103600     MOVE PR-MONTHLY-PREMIUM TO PO-MONTHLY-PREMIUM.
103700     MOVE WS-CURRENT-STATUS  TO PO-FINAL-STATUS.
103800*        BLANK UNLESS THE REQUEST REACHED A TERMINAL STATUS --
103900*        SEE WS-FINISHED-AT'S OWN REMARK IN WORKING-STORAGE.
104000     MOVE WS-FINISHED-AT     TO PO-FINISHED-AT.
104100     WRITE PO-OUTPUT-FD-REC FROM PO-RECORD.
104200     ADD +1 TO WS-OUTPUT-RECS-WRITTEN.
104300     PERFORM 920-PRINT-DETAIL-LINE THRU 920-EXIT.
104400 700-EXIT.
104500     EXIT.
104600
104700*----------------------------------------------------------------
104800* 750-ACCUMULATE-TOTALS -- STEP (H).  COUNTS AND DOLLAR TOTALS BY
104900* FINAL STATUS, PLUS THE RUNNING GRAND TOTALS PRINTED AT 999-
105000* CLEANUP.  A REQUEST THAT ENDS ON SOME STATUS OTHER THAN
105100* APPROVED/REJECTED/CANCELLED WOULD FALL THROUGH THE EVALUATE
105200* WITHOUT ADDING TO ANY BUCKET -- THAT CANNOT HAPPEN TODAY SINCE
105300* EVERY PATH THROUGH 650-CHECK-TRANSITION LANDS ON ONE OF THE
105400* THREE, BUT IT IS WORTH KNOWING IF THIS EVER CHANGES.
105500*----------------------------------------------------------------
105600 750-ACCUMULATE-TOTALS.
105700     MOVE "750-ACCUMULATE-TOTALS" TO PARA-NAME.
105800*        ONE OF THESE THREE LEGS ALWAYS FIRES BECAUSE EVERY PATH
105900*        THROUGH 650-CHECK-TRANSITION LANDS ON APPROVED,
106000*        REJECTED OR CANCELLED BY THE TIME THIS PARAGRAPH RUNS
106100*        -- SEE THE REMARK AT WS-CURRENT-STATUS FOR HOW A
106200*        REQUEST ALWAYS ENDS UP ON ONE OF THE THREE.
106300     EVALUATE WS-CURRENT-STATUS
106400*            APPROVED BUCKET -- THE ONLY BUCKET A REQUEST CAN
106500*            REACH BY COMPLETING EVERY STEP CLEANLY.
106600         WHEN "APPROVED  "
106700             ADD +1 TO WS-APPROVED-COUNT
106800             ADD PR-INSURED-AMOUNT  TO WS-APPROVED-INSURED-AMT
106900             ADD PR-MONTHLY-PREMIUM TO WS-APPROVED-PREMIUM-AMT
107000*            REJECTED BUCKET -- COVERS BOTH A DELIBERATE REJECT
107100*            (NO-RISK-DATA, AMOUNT-LIMIT, NOT-PENDING) AND A
107200*            FORCED REJECT OUT OF 650-CHECK-TRANSITION'S ELSE
107300*            LEG (TRANS-ERROR).
107400         WHEN "REJECTED  "
107500             ADD +1 TO WS-REJECTED-COUNT
107600             ADD PR-INSURED-AMOUNT  TO WS-REJECTED-INSURED-AMT
107700             ADD PR-MONTHLY-PREMIUM TO WS-REJECTED-PREMIUM-AMT
107800*            CANCELLED BUCKET -- REACHED ONLY BY A CANCELLATION
107900*            REQUEST WHOSE FROM-STATUS WAS STILL PENDING; SEE
108000*            600-SUBSCRIPTION-STEP.
108100         WHEN "CANCELLED "
108200             ADD +1 TO WS-CANCELLED-COUNT
108300             ADD PR-INSURED-AMOUNT  TO WS-CANCELLED-INSURED-AMT
108400             ADD PR-MONTHLY-PREMIUM TO WS-CANCELLED-PREMIUM-AMT
108500     END-EVALUATE.
108600*        GRAND TOTALS ACCUMULATE REGARDLESS OF FINAL STATUS --
108700*        042291DKP CR201.
108800     ADD PR-INSURED-AMOUNT  TO WS-GRAND-INSURED-AMT.
108900     ADD PR-MONTHLY-PREMIUM TO WS-GRAND-PREMIUM-AMT.
109000 750-EXIT.
109100     EXIT.
109200
109300*----------------------------------------------------------------
109400* 800-OPEN-FILES -- OPENS ALL SIX FILES.  ONLY THE TWO INPUT
109500* FILES ARE CHECKED FOR A GOOD OPEN -- A BAD OPEN ON AN OUTPUT
109600* FILE WOULD SURFACE AS A WRITE ERROR THE SHOP HAS NEVER SEEN
109700* HAPPEN IN PRACTICE, SO, PER LONGSTANDING SHOP PRACTICE ON
109800* BATCH ADJUDICATION RUNS, WE DO NOT BOTHER CHECKING THOSE.
109900*----------------------------------------------------------------
110000 800-OPEN-FILES.
110100*        SYSOUT IS OPENED FIRST SO THAT IF ONE OF THE OTHER
110200*        OPENS FAILS, THE ABEND DIAGNOSTIC HAS SOMEWHERE TO GO.
110300     MOVE "800-OPEN-FILES" TO PARA-NAME.
110400     OPEN OUTPUT SYSOUT.
110500     OPEN INPUT  POLICY-REQUEST-FILE.
110600     OPEN INPUT  RISK-ANALYSIS-FILE.
110700     OPEN OUTPUT STATUS-HISTORY-FILE.
110800     OPEN OUTPUT POLICY-OUTPUT-FILE.
110900     OPEN OUTPUT REPORT-FILE.
111000
111100     IF NOT PRIN-FOUND
111200         MOVE "BAD OPEN - POLICY-REQUEST-FILE" TO ABEND-REASON
111300         MOVE PRIN-STATUS TO ACTUAL-VAL
111400         GO TO 1000-ABEND-RTN.
111500     IF NOT RAIN-FOUND
111600         MOVE "BAD OPEN - RISK-ANALYSIS-FILE" TO ABEND-REASON
111700         MOVE RAIN-STATUS TO ACTUAL-VAL
111800         GO TO 1000-ABEND-RTN.
111900 800-EXIT.
112000     EXIT.
112100
112200*----------------------------------------------------------------
112300* 850-CLOSE-FILES -- CLOSES EVERYTHING OPENED AT 800-OPEN-FILES.
112400* PERFORMED FROM BOTH THE NORMAL END-OF-JOB PATH (999-CLEANUP)
112500* AND THE ABEND PATH (1000-ABEND-RTN) SO THE DATASETS ARE ALWAYS
112600* LEFT IN A CLEAN STATE FOR THE OPERATOR TO RESUBMIT.
112700*----------------------------------------------------------------
112800 850-CLOSE-FILES.
112900*        NO FILE-STATUS CHECK AFTER THE CLOSE -- A FAILING CLOSE
113000*        AT THIS POINT MEANS THE JOB IS ALREADY DONE WRITING
113100*        EVERYTHING IT IS GOING TO WRITE, SO THERE IS NOTHING
113200*        LEFT TO PROTECT BY ABENDING HERE.
113300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
113400*        ONE CLOSE STATEMENT, ALL SIX FILES -- MATCHES THE ONE
113500*        OPEN STATEMENT PER FILE ISSUED BACK AT 800-OPEN-FILES.
113600     CLOSE POLICY-REQUEST-FILE, RISK-ANALYSIS-FILE,
113700           STATUS-HISTORY-FILE, POLICY-OUTPUT-FILE,
113800           REPORT-FILE, SYSOUT.
113900 850-EXIT.
114000     EXIT.
114100
114200*----------------------------------------------------------------
114300* 900-READ-PR-REQUEST -- STANDARD SENTINEL READ-AHEAD.  CALLED
114400* ONCE FROM 000-HOUSEKEEPING TO PRIME THE LOOP, THEN ONCE AT THE
114500* END OF EVERY 100-MAINLINE PASS TO FETCH THE NEXT RECORD.
114600*----------------------------------------------------------------
114700 900-READ-PR-REQUEST.
114800*        NO FILE-STATUS CHECK OTHER THAN THE AT END CLAUSE
114900*        ITSELF -- A HARD READ ERROR ON A SEQUENTIAL FILE THIS
115000*        SHOP HAS NEVER SEEN IN PRODUCTION WOULD SURFACE AS AN
115100*        UNEXPECTED AT END CONDITION AND SIMPLY END THE RUN
115200*        EARLY, WHICH IS AN ACCEPTABLE FAILURE MODE HERE.
115300     MOVE "900-READ-PR-REQUEST" TO PARA-NAME.
115400*        READ ... INTO MOVES THE FD BUFFER STRAIGHT INTO THE
115500*        EXPANDED PR-REQUEST GROUP FROM THE COPYBOOK IN ONE
115600*        STATEMENT -- NO SEPARATE MOVE NEEDED.
115700     READ POLICY-REQUEST-FILE INTO PR-REQUEST
115800         AT END
115900             MOVE "N" TO MORE-REQUESTS-SW
116000             GO TO 900-EXIT
116100     END-READ.
116200 900-EXIT.
116300     EXIT.
116400
116500*----------------------------------------------------------------
116600* 910-PRINT-HEADINGS -- PROGRAM/TITLE/RUN-DATE HEADING PLUS THE
116700* COLUMN-HEADING LINE.  CALLED ONCE AT THE FIRST DETAIL LINE
116800* (SEE 920 BELOW, WS-LINES STARTS AT 99) AND AGAIN EVERY TIME THE
116900* PAGE FILLS.  ADVANCES TO THE TOP OF A NEW FORM VIA C01 (NEXT-
117000* PAGE) PER THE SPECIAL-NAMES ENTRY ABOVE.
117100*----------------------------------------------------------------
117200 910-PRINT-HEADINGS.
117300     MOVE "910-PRINT-HEADINGS" TO PARA-NAME.
117400*        LEADING BLANK LINE IS WRITTEN BEFORE THE ADVANCING
117500*        NEXT-PAGE HEADING LINE SO THE PRINTER'S CARRIAGE IS
117600*        ALREADY PAST COLUMN 1 WHEN THE FORM-FEED CHANNEL FIRES
117700*        -- SHOP HABIT, NOT STRICTLY REQUIRED BY THIS PRINTER.
117800     WRITE RPT-REC FROM WS-BLANK-LINE
117900         AFTER ADVANCING 1.
118000     MOVE WS-RUN-CCYY TO HDR-CCYY.
118100     MOVE WS-RUN-MM   TO HDR-MM.
118200     MOVE WS-RUN-DD   TO HDR-DD.
118300     MOVE WS-PAGES    TO PAGE-NBR-O.
118400     WRITE RPT-REC FROM WS-HDR-REC
118500         AFTER ADVANCING NEXT-PAGE.
118600*        BUMP THE PAGE NUMBER RIGHT AFTER THE PAGE THAT USED IT
118700*        HAS BEEN WRITTEN, NOT BEFORE.
118800     ADD +1 TO WS-PAGES.
118900     WRITE RPT-REC FROM WS-BLANK-LINE
119000         AFTER ADVANCING 1.
119100     WRITE RPT-REC FROM WS-COLM-HDR-REC
119200         AFTER ADVANCING 1.
119300     WRITE RPT-REC FROM WS-BLANK-LINE
119400         AFTER ADVANCING 1.
119500*        RESET THE LINE COUNT SO 920-PRINT-DETAIL-LINE'S PAGE-
119600*        BREAK TEST STARTS COUNTING FROM THE TOP OF THE NEW
119700*        PAGE.
119800     MOVE ZERO TO WS-LINES.
119900 910-EXIT.
120000     EXIT.
120100
120200*----------------------------------------------------------------
120300* 920-PRINT-DETAIL-LINE -- ONE LINE PER REQUEST.  BREAKS THE PAGE
120400* AT 50 DETAIL LINES SO THE REPORT NEVER RUNS OFF THE BOTTOM OF A
120500* 66-LINE FORM ONCE THE HEADING AND COLUMN LINES ARE ACCOUNTED
120600* FOR.
120700*----------------------------------------------------------------
120800 920-PRINT-DETAIL-LINE.
120900     MOVE "920-PRINT-DETAIL-LINE" TO PARA-NAME.
121000*        50 DETAIL LINES PER PAGE -- CHOSEN TO LEAVE ROOM ON A
121100*        STANDARD 66-LINE FORM FOR THE HEADING/COLUMN-HEADING
121200*        BLOCK (6 LINES) AT THE TOP AND SOME MARGIN AT THE
121300*        BOTTOM.  WS-LINES STARTS AT 99 (SEE 000-HOUSEKEEPING)
121400*        SO THE VERY FIRST CALL ALWAYS FORCES A HEADING.
121500     IF WS-LINES > 50
121600         PERFORM 910-PRINT-HEADINGS THRU 910-EXIT.
121700
121800     MOVE PR-REQUEST-ID     TO DTL-REQUEST-ID-O.
121900     MOVE PR-CATEGORY       TO DTL-CATEGORY-O.
122000     MOVE WS-CLASSIFICATION TO DTL-CLASSIFICATION-O.
122100     MOVE PR-INSURED-AMOUNT TO DTL-INSURED-AMOUNT-O.
122200     MOVE WS-CURRENT-STATUS TO DTL-FINAL-STATUS-O.
122300     MOVE WS-TRANS-REASON   TO DTL-REASON-O.
122400     WRITE RPT-REC FROM WS-DETAIL-RPT-REC
122500         AFTER ADVANCING 1.
122600     ADD +1 TO WS-LINES.
122700 920-EXIT.
122800     EXIT.
122900
123000*----------------------------------------------------------------
123100* 930-PRINT-STATUS-TOTALS -- ONE LINE EACH FOR APPROVED, REJECTED
123200* AND CANCELLED, IN THAT ORDER.  PERFORMED ONLY FROM 999-CLEANUP,
123300* AFTER THE LAST DETAIL LINE HAS BEEN PRINTED.
123400*----------------------------------------------------------------
123500 930-PRINT-STATUS-TOTALS.
123600*        ALWAYS PRINTED IN THIS ORDER -- APPROVED, REJECTED,
123700*        CANCELLED -- REGARDLESS OF HOW MANY REQUESTS FELL INTO
123800*        EACH BUCKET, EVEN A ZERO-COUNT BUCKET STILL GETS A
123900*        LINE SO UNDERWRITING CAN SEE AT A GLANCE THAT NOTHING
124000*        WAS MISSED.
124100     MOVE "930-PRINT-STATUS-TOTALS" TO PARA-NAME.
124200     WRITE RPT-REC FROM WS-BLANK-LINE
124300         AFTER ADVANCING 2.
124400
124500*        APPROVED LINE.
124600     MOVE "APPROVED REQUESTS  :" TO STOT-LABEL-O.
124700     MOVE WS-APPROVED-COUNT       TO STOT-COUNT-O.
124800     MOVE WS-APPROVED-INSURED-AMT TO STOT-INSURED-O.
124900     MOVE WS-APPROVED-PREMIUM-AMT TO STOT-PREMIUM-O.
125000     WRITE RPT-REC FROM WS-STATUS-TOTALS-REC
125100         AFTER ADVANCING 1.
125200
125300*        REJECTED LINE.
125400     MOVE "REJECTED REQUESTS  :" TO STOT-LABEL-O.
125500     MOVE WS-REJECTED-COUNT       TO STOT-COUNT-O.
125600     MOVE WS-REJECTED-INSURED-AMT TO STOT-INSURED-O.
125700     MOVE WS-REJECTED-PREMIUM-AMT TO STOT-PREMIUM-O.
125800     WRITE RPT-REC FROM WS-STATUS-TOTALS-REC
125900         AFTER ADVANCING 1.
126000
126100*        CANCELLED LINE -- WILL ALWAYS BE ZERO IN THIS RELEASE
126200*        SINCE THE MAIN FLOW NEVER DRIVES A REQUEST TO
126300*        CANCELLED ITSELF (SEE THE CANCELLATION RULE REMARK AT
126400*        TRANCHK) -- KEPT ON THE REPORT SO THE LAYOUT DOES NOT
126500*        HAVE TO CHANGE IF A CANCELLATION PATH IS EVER ADDED.
126600     MOVE "CANCELLED REQUESTS :" TO STOT-LABEL-O.
126700     MOVE WS-CANCELLED-COUNT       TO STOT-COUNT-O.
126800     MOVE WS-CANCELLED-INSURED-AMT TO STOT-INSURED-O.
126900     MOVE WS-CANCELLED-PREMIUM-AMT TO STOT-PREMIUM-O.
127000     WRITE RPT-REC FROM WS-STATUS-TOTALS-REC
127100         AFTER ADVANCING 1.
127200 930-EXIT.
127300     EXIT.
127400
127500*----------------------------------------------------------------
127600* 940-PRINT-GRAND-TOTALS -- 042291DKP CR201, ADDED PER
127700* UNDERWRITING MGR REQUEST AFTER A MONTH-END RECONCILIATION CAME
127800* UP SHORT AND NOBODY COULD TELL FROM THE OLD REPORT HOW MANY
127900* RECORDS THE JOB HAD ACTUALLY READ.  PRINTED LAST, RIGHT BEFORE
128000* THE FILES ARE CLOSED.
128100*----------------------------------------------------------------
128200 940-PRINT-GRAND-TOTALS.
128300*        042291DKP CR201 -- SEE THE REMARK AT WS-GRAND-INSURED-
128400*        AMT IN WORKING-STORAGE FOR WHY THIS PARAGRAPH EXISTS.
128500*        PRINTED LAST ON THE REPORT, RIGHT BEFORE THE FILES
128600*        CLOSE.
128700     MOVE "940-PRINT-GRAND-TOTALS" TO PARA-NAME.
128800     WRITE RPT-REC FROM WS-BLANK-LINE
128900         AFTER ADVANCING 2.
129000
129100     MOVE "RECORDS READ           :" TO GTOT-LABEL-O.
129200     MOVE WS-REQUESTS-READ            TO GTOT-VALUE-O.
129300     WRITE RPT-REC FROM WS-GRAND-TOTALS-REC
129400         AFTER ADVANCING 1.
129500
129600     MOVE "RECORDS WRITTEN        :" TO GTOT-LABEL-O.
129700     MOVE WS-OUTPUT-RECS-WRITTEN      TO GTOT-VALUE-O.
129800     WRITE RPT-REC FROM WS-GRAND-TOTALS-REC
129900         AFTER ADVANCING 1.
130000
130100     MOVE "STATUS-HISTORY RECORDS :" TO GTOT-LABEL-O.
130200     MOVE WS-HISTORY-RECS-WRITTEN     TO GTOT-VALUE-O.
130300     WRITE RPT-REC FROM WS-GRAND-TOTALS-REC
130400         AFTER ADVANCING 1.
130500
130600     MOVE "GRAND TOTAL INSURED AMT:" TO GDLR-LABEL-O.
130700     MOVE WS-GRAND-INSURED-AMT        TO GDLR-VALUE-O.
130800     WRITE RPT-REC FROM WS-GRAND-DOLLAR-REC
130900         AFTER ADVANCING 1.
131000
131100     MOVE "GRAND TOTAL PREMIUM AMT:" TO GDLR-LABEL-O.
131200     MOVE WS-GRAND-PREMIUM-AMT        TO GDLR-VALUE-O.
131300     WRITE RPT-REC FROM WS-GRAND-DOLLAR-REC
131400         AFTER ADVANCING 1.
131500 940-EXIT.
131600     EXIT.
131700
131800*----------------------------------------------------------------
131900* 999-CLEANUP -- NORMAL END OF JOB.  PRINTS THE TOTALS SECTIONS
132000* OF THE REPORT, CLOSES THE FILES, AND DISPLAYS THE RUN SUMMARY
132100* TO THE JOB LOG SO THE OPERATOR DOES NOT HAVE TO PULL THE REPORT
132200* OFF THE PRINT QUEUE JUST TO SEE THE RECORD COUNTS.
132300*----------------------------------------------------------------
132400 999-CLEANUP.
132500*        NORMAL END-OF-JOB PATH ONLY -- REACHED FROM THE
132600*        PROCEDURE DIVISION MAINLINE AFTER MORE-REQUESTS-SW
132700*        FLIPS TO 'N'.  NEVER PERFORMED FROM 1000-ABEND-RTN.
132800     MOVE "999-CLEANUP" TO PARA-NAME.
132900*        TOTALS PRINT BEFORE THE FILES CLOSE -- REPORT-FILE MUST
133000*        STILL BE OPEN FOR THESE TWO WRITES TO SUCCEED.
133100     PERFORM 930-PRINT-STATUS-TOTALS THRU 930-EXIT.
133200     PERFORM 940-PRINT-GRAND-TOTALS  THRU 940-EXIT.
133300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
133400
133500*        SUMMARY LINES ALSO GO TO THE JOB LOG (DISPLAY, NOT THE
133600*        REPORT FILE) SO THE OPERATOR CAN CONFIRM THE RUN WITHOUT
133700*        PULLING THE PRINTED REPORT OFF THE QUEUE.
133800*        ONE PAIR OF DISPLAY STATEMENTS PER COUNTER THIS SHOP
133900*        WANTS ON THE JOB LOG -- KEPT DELIBERATELY SHORT SO THE
134000*        SUMMARY FITS ON ONE SCREEN OF SPOOL OUTPUT.
134100     DISPLAY "** POLICY REQUESTS READ **".
134200     DISPLAY WS-REQUESTS-READ.
134300     DISPLAY "** ADJUDICATED RECORDS WRITTEN **".
134400     DISPLAY WS-OUTPUT-RECS-WRITTEN.
134500     DISPLAY "******** NORMAL END OF JOB PRADJUD ********".
134600 999-EXIT.
134700     EXIT.
134800
134900*----------------------------------------------------------------
135000* 1000-ABEND-RTN -- REACHED ONLY BY GO TO FROM 800-OPEN-FILES ON
135100* A BAD OPEN.  WRITES THE ABEND-REC DIAGNOSTIC LINE TO SYSOUT,
135200* CLOSES WHATEVER FILES DID OPEN, AND FORCES A REAL SYSTEM ABEND
135300* SO THE JOB SHOWS UP RED ON THE OPERATOR'S CONSOLE RATHER THAN
135400* SILENTLY RETURNING A ZERO CONDITION CODE.
135500*----------------------------------------------------------------
135600 1000-ABEND-RTN.
135700*        PARA-NAME AND ABEND-REASON WERE ALREADY MOVED BY THE
135800*        PARAGRAPH THAT GO TO'D HERE -- SEE 800-OPEN-FILES, THE
135900*        ONLY PARAGRAPH THAT EVER TRANSFERS CONTROL HERE.
136000     MOVE "PRADJUD" TO AB-PROGRAM-ID.
136100*        SYSOUT-REC IS THE GENERIC 130-BYTE SYSOUT FD BUFFER --
136200*        ABEND-REC OVERLAYS IT FOR THIS ONE WRITE ONLY.
136300     WRITE SYSOUT-REC FROM ABEND-REC.
136400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
136500     DISPLAY "*** ABNORMAL END OF JOB-PRADJUD ***" UPON CONSOLE.
136600*        SHOP-STANDARD FORCED S0C7 -- SEE ABNDWORK COPYBOOK.
136700*        DIVIDING BY ZERO-VAL BLOWS THE JOB WITH A REAL SYSTEM
136800*        ABEND CODE, WHICH THIS SHOP PREFERS OVER GOBACK WITH A
136900*        NON-ZERO RETURN-CODE -- A REAL ABEND SHOWS UP RED ON
137000*        THE OPERATOR'S CONSOLE AND CANNOT BE MISSED.
137100     DIVIDE ZERO-VAL INTO ONE-VAL.
