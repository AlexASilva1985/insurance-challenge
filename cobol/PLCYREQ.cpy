000100******************************************************************
000200* PLCYREQ  --  POLICY REQUEST INPUT RECORD (FROM NEW-BUSINESS
000300*              INTAKE SYSTEM).  ONE RECORD PER POLICY REQUEST,
000400*              ASCENDING BY PR-REQUEST-ID.  FIXED, 120 BYTES.
000500******************************************************************
000600 01  PR-REQUEST.
000700     05  PR-REQUEST-ID           PIC X(10).
000800     05  PR-CUSTOMER-ID          PIC X(10).
000900     05  PR-PRODUCT-ID           PIC X(10).
001000     05  PR-CATEGORY             PIC X(12).
001100         88  PR-CAT-LIFE         VALUE "LIFE        ".
001200         88  PR-CAT-AUTO         VALUE "AUTO        ".
001300         88  PR-CAT-RESIDENTIAL  VALUE "RESIDENTIAL ".
001400         88  PR-CAT-TRAVEL       VALUE "TRAVEL      ".
001500         88  PR-CAT-HEALTH       VALUE "HEALTH      ".
001600     05  PR-SALES-CHANNEL        PIC X(10).
001700         88  PR-CHAN-MOBILE      VALUE "MOBILE    ".
001800         88  PR-CHAN-WEB         VALUE "WEB       ".
001900         88  PR-CHAN-BRANCH      VALUE "BRANCH    ".
002000         88  PR-CHAN-PHONE       VALUE "PHONE     ".
002100     05  PR-PAYMENT-METHOD       PIC X(13).
002200         88  PR-PAY-CREDIT-CARD  VALUE "CREDIT_CARD  ".
002300         88  PR-PAY-DEBIT-CARD   VALUE "DEBIT_CARD   ".
002400         88  PR-PAY-BANK-SLIP    VALUE "BANK_SLIP    ".
002500         88  PR-PAY-PIX          VALUE "PIX          ".
002600         88  PR-PAY-BANK-XFER    VALUE "BANK_TRANSFER".
002700     05  PR-INSURED-AMOUNT       PIC 9(9)V99.
002800     05  PR-MONTHLY-PREMIUM      PIC 9(7)V99.
002900*        RESERVED FOR FUTURE INTAKE-SYSTEM FIELDS -- PADS RECORD
003000*        OUT TO THE 120-BYTE FIXED LENGTH.
003100     05  FILLER                  PIC X(35).
