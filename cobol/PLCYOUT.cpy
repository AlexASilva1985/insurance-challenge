000100******************************************************************
000200* PLCYOUT  --  ADJUDICATED POLICY REQUEST OUTPUT RECORD.  ONE
000300*              RECORD PER REQUEST PROCESSED, WRITE ORDER.
000400*              FIXED, 100 BYTES.
000500******************************************************************
000600 01  PO-RECORD.
000700     05  PO-REQUEST-ID           PIC X(10).
000800     05  PO-CUSTOMER-ID          PIC X(10).
000900     05  PO-CATEGORY             PIC X(12).
001000     05  PO-CLASSIFICATION       PIC X(14).
001100     05  PO-INSURED-AMOUNT       PIC 9(9)V99.
001200     05  PO-MONTHLY-PREMIUM      PIC 9(7)V99.
001300     05  PO-FINAL-STATUS         PIC X(10).
001400         88  PO-STAT-APPROVED    VALUE "APPROVED  ".
001500         88  PO-STAT-REJECTED    VALUE "REJECTED  ".
001600         88  PO-STAT-CANCELLED   VALUE "CANCELLED ".
001700     05  PO-FINISHED-AT          PIC X(14).
001800     05  PO-FINISHED-AT-R REDEFINES PO-FINISHED-AT.
001900         10  PO-FIN-CCYY         PIC 9(4).
002000         10  PO-FIN-MM           PIC 9(2).
002100         10  PO-FIN-DD           PIC 9(2).
002200         10  PO-FIN-HH           PIC 9(2).
002300         10  PO-FIN-MN           PIC 9(2).
002400         10  PO-FIN-SS           PIC 9(2).
002500     05  FILLER                  PIC X(10).
