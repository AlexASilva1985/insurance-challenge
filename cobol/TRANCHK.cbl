000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRANCHK.
000400 AUTHOR. D. PATE.
000500 INSTALLATION. UNDERWRITING SYSTEMS DIV.
000600 DATE-WRITTEN. 04/02/89.
000700 DATE-COMPILED. 04/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    THIS SUBROUTINE HOLDS THE POLICY-REQUEST STATUS LIFE-CYCLE
001400*    TABLE.  GIVEN A FROM-STATUS AND A TO-STATUS IT RETURNS
001500*    WHETHER THE MOVE IS A LEGAL STEP IN THE LIFE CYCLE, AND
001600*    WHETHER THE TO-STATUS IS ONE OF THE THREE STATUSES THAT END
001700*    THE LIFE OF A REQUEST (APPROVED, REJECTED, CANCELLED).
001800*
001900*    THE TABLE IS A FLAT LIST OF LEGAL FROM/TO PAIRS -- THERE IS
002000*    NO ATTEMPT TO MODEL THE LIFE CYCLE AS A GRAPH OR TO DERIVE
002100*    "REACHABILITY" -- EVERY LEGAL MOVE MUST HAVE ITS OWN ROW.
002200*    THIS WAS A DELIBERATE CHOICE (SEE 052692DKP BELOW) SO THAT
002300*    ADDING A NEW ALLOWED MOVE IS A ONE-LINE CHANGE REVIEWABLE BY
002400*    ANYONE ON THE TEAM, NOT A LOGIC CHANGE.
002500*
002600*    NOTE -- APPROVED HAS NO OUTBOUND ROW IN THE TABLE BELOW.
002700*    THIS IS DELIBERATE.  ONCE A REQUEST REACHES APPROVED IT MAY
002800*    NOT BE CANCELLED OR MOVED ANYWHERE ELSE -- SEE U/W BULLETIN
002900*    89-06.  DO NOT ADD AN APPROVED ROW WITHOUT SIGN-OFF FROM
003000*    THE UNDERWRITING MANAGER.  PRADJUD ALSO ENFORCES THIS ITSELF
003100*    WITH A GUARD AT THE TOP OF 650-CHECK-TRANSITION SO A CALL
003200*    FROM THERE NEVER EVEN REACHES THIS TABLE ONCE A REQUEST IS
003300*    APPROVED -- THE TWO CHECKS ARE INTENTIONALLY REDUNDANT.
003400*
003500*    CALLED FROM PRADJUD DURING THE 650-CHECK-TRANSITION STEP.
003600*    (CORRECTED 090203TWZ -- SEE CHANGE LOG.  THE OLD REMARK HERE
003700*    NAMED AN 800-NUMBERED PARAGRAPH THAT NEVER EXISTED IN
003800*    PRADJUD; 800 THERE IS 800-OPEN-FILES.)
003900*
004000*----------------------------------------------------------------
004100*  CHANGE LOG
004200*----------------------------------------------------------------
004300* 040289 DKP 0000  ORIGINAL PROGRAM.                              040289DKP
004400* 091590 RJM CR114 PENDING-TO-CANCELLED ROW ADDED -- CUSTOMERS    091590RJM
004500* 091590 RJM CR114 CAN WITHDRAW WHILE ON HOLD FOR PAYMENT INFO.   091590RJM
004600* 052692 DKP CR268 VALIDATED-TO-CANCELLED ROW ADDED.              052692DKP
004700* 052692 DKP CR268 (SAME REASON AS CR114, EARLIER STAGE).  TABLE  052692DKP
004800* 052692 DKP CR268 KEPT FLAT ON PURPOSE -- SEE REMARKS ABOVE.     052692DKP
004900* 110693 DKP CR355 RECEIVED-TO-CANCELLED ROW ADDED.               110693DKP
005000* 122998 LTO Y2K   YEAR-2000 REVIEW -- NO 2-DIGIT YEAR FIELDS IN  122998LTO
005100* 122998 LTO Y2K   THIS PROGRAM.  CERTIFIED Y2K-READY.            122998LTO
005200* 031403 TWZ CR512 EXPLICIT NOTE ADDED ABOVE -- APPROVED ROW WAS  031403TWZ
005300* 031403 TWZ CR512 REQUESTED AGAIN BY A NEW ANALYST AND TURNED    031403TWZ
005400* 031403 TWZ CR512 DOWN A SECOND TIME.  SEE CR512 FOR DETAIL.     031403TWZ
005500* 081503 TWZ CR530 WS-ROW-FOUND-SW MOVED TO 77-LEVEL PER SHOP     081503TWZ
005600* 081503 TWZ CR530 STANDARDS REVIEW.  NO LOGIC CHANGE.            081503TWZ
005700* 090203 TWZ CR530 CALLER CROSS-REFERENCE ABOVE CORRECTED FROM    090203TWZ
005800* 090203 TWZ CR530 THE OLD (WRONG) 800-CHECK-TRANSITION TO THE    090203TWZ
005900* 090203 TWZ CR530 ACTUAL PARAGRAPH, 650-CHECK-TRANSITION.        090203TWZ
006000* 090203 TWZ CR530 REMARKS AND PARAGRAPH NOTES EXPANDED SAME      090203TWZ
006100* 090203 TWZ CR530 REVIEW.                                        090203TWZ
006200* 031504 JLK CR558 LITERAL DELIMITERS RELETTERED FROM             031504JLK
006300* 031504 JLK CR558 SINGLE TO DOUBLE QUOTES PER SHOP STANDARDS     031504JLK
006400* 031504 JLK CR558 REVIEW.  NO LOGIC CHANGE.                      031504JLK
006500*----------------------------------------------------------------
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500
007600*----------------------------------------------------------------
007700* LIFE-CYCLE TABLE LOADED VIA VALUE CLAUSES, THEN OVERLAID TWO
007800* WAYS -- ONCE AS SEPARATE FROM/TO FIELDS FOR THE EVALUATE IN
007900* 200-SET-FINISHED-FLAG, ONCE AS A SINGLE 20-BYTE KEY SO THE
008000* SEARCH CAN COMPARE BOTH STATUSES IN ONE SHOT AGAINST THE
008100* CALLER'S OWN COMBINED KEY (SEE TC-TRANSITION-KEY IN THE
008200* LINKAGE SECTION BELOW -- IT REDEFINES THE SAME TWO FIELDS THE
008300* SAME WAY).  KEPT AS AN 01 GROUP, NOT 77-LEVEL, BECAUSE BOTH
008400* REDEFINITIONS HANG OFF IT.
008500*----------------------------------------------------------------
008600 01  WS-TRANS-DATA.
008700*        (NO STATUS) TO RECEIVED -- EVERY REQUEST OPENS HERE.
008800     05  FILLER PIC X(20) VALUE "          RECEIVED  ".
008900*        OUT OF RECEIVED.
009000     05  FILLER PIC X(20) VALUE "RECEIVED  VALIDATED ".
009100     05  FILLER PIC X(20) VALUE "RECEIVED  REJECTED  ".
009200     05  FILLER PIC X(20) VALUE "RECEIVED  CANCELLED ".
009300*        OUT OF VALIDATED.
009400     05  FILLER PIC X(20) VALUE "VALIDATED PENDING   ".
009500     05  FILLER PIC X(20) VALUE "VALIDATED REJECTED  ".
009600     05  FILLER PIC X(20) VALUE "VALIDATED CANCELLED ".
009700*        OUT OF PENDING.  NO ROW EXISTS FOR PENDING TO ANYTHING
009800*        ELSE -- ONLY THESE THREE ARE LEGAL.
009900     05  FILLER PIC X(20) VALUE "PENDING   APPROVED  ".
010000     05  FILLER PIC X(20) VALUE "PENDING   REJECTED  ".
010100     05  FILLER PIC X(20) VALUE "PENDING   CANCELLED ".
010200
010300*    110693DKP CR355 -- IF A NEW ROW IS ADDED HERE, THE OCCURS 10
010400*    TIMES CLAUSES ON BOTH REDEFINITIONS BELOW MUST BE UPDATED
010500*    TO MATCH, OR THE SEARCH WILL SILENTLY STOP SHORT OF THE NEW
010600*    ROW.
010700 01  WS-TRANS-TABLE REDEFINES WS-TRANS-DATA.
010800     05  WS-TRANS-ROW OCCURS 10 TIMES INDEXED BY TT-IDX.
010900         10  TT-FROM-STATUS          PIC X(10).
011000         10  TT-TO-STATUS            PIC X(10).
011100
011200 01  WS-TRANS-KEYS REDEFINES WS-TRANS-DATA.
011300     05  WS-TRANS-KEY OCCURS 10 TIMES
011400             INDEXED BY TK-IDX        PIC X(20).
011500
011600*    081503TWZ CR530 -- FORMERLY 01-LEVEL, MOVED TO 77 PER SHOP
011700*    STANDARDS REVIEW.  A PLAIN SWITCH WITH ONE 88, NO REDEFINES
011800*    AND NO OCCURS, SO IT QUALIFIES FOR 77-LEVEL PER THE SAME
011900*    STANDARD APPLIED ACROSS THE UNDERWRITING SYSTEMS PROGRAMS.
012000 77  WS-ROW-FOUND-SW              PIC X(1) VALUE "N".
012100     88  WS-ROW-FOUND             VALUE "Y".
012200
012300*----------------------------------------------------------------
012400* LINKAGE SECTION -- THREE PARAMETERS, ALL PASSED BY REFERENCE
012500* FROM PRADJUD'S 650-CHECK-TRANSITION.  KEPT AS 01-LEVEL GROUPS
012600* AND SCALARS HERE (NOT 77) BECAUSE THIS SHOP'S LINKAGE SECTIONS
012700* NEVER USE 77-LEVEL ITEMS, EVEN FOR A SINGLE-FIELD PARAMETER.
012800*----------------------------------------------------------------
012900 LINKAGE SECTION.
013000*    THE FROM/TO PAIR TO BE TESTED.  BUILT BY PRADJUD FROM
013100*    WS-TRANS-FROM/WS-TRANS-TO JUST BEFORE THE CALL.
013200 01  TC-TRANSITION-REQUEST.
013300     05  TC-FROM-STATUS               PIC X(10).
013400     05  TC-TO-STATUS                 PIC X(10).
013500*    SAME 20 BYTES AS ABOVE, VIEWED AS ONE KEY FOR THE SEARCH.
013600 01  TC-TRANSITION-KEY REDEFINES TC-TRANSITION-REQUEST
013700                                      PIC X(20).
013800*    RETURNED -- 'Y' IF THE FROM/TO PAIR IS A ROW IN THE TABLE.
013900 01  TC-VALID-FLAG                    PIC X(1).
014000     88  TC-TRANSITION-VALID          VALUE "Y".
014100     88  TC-TRANSITION-INVALID        VALUE "N".
014200*    RETURNED -- 'Y' IF TC-TO-STATUS IS A TERMINAL STATUS
014300*    (APPROVED, REJECTED, CANCELLED).  ONLY MEANINGFUL WHEN
014400*    TC-VALID-FLAG CAME BACK 'Y' -- PRADJUD DOES NOT TEST IT
014500*    OTHERWISE.
014600 01  TC-FINISHED-FLAG                 PIC X(1).
014700     88  TC-SET-FINISHED               VALUE "Y".
014800     88  TC-NO-FINISH                  VALUE "N".
014900
015000 PROCEDURE DIVISION USING TC-TRANSITION-REQUEST, TC-VALID-FLAG,
015100         TC-FINISHED-FLAG.
015200
015300*----------------------------------------------------------------
015400* 000-MAIN-LOGIC -- SEARCHES THE FLAT TABLE FOR THE CALLER'S
015500* FROM/TO PAIR.  A MISS LEAVES BOTH RETURN FLAGS AT 'N' AND
015600* SKIPS 200-SET-FINISHED-FLAG ENTIRELY -- THERE IS NO POINT
015700* CLASSIFYING A TRANSITION AS FINISHED OR NOT WHEN IT IS NOT
015800* EVEN LEGAL.
015900*----------------------------------------------------------------
016000 000-MAIN-LOGIC.
016100     MOVE "N" TO TC-VALID-FLAG.
016200     MOVE "N" TO TC-FINISHED-FLAG.
016300     MOVE "N" TO WS-ROW-FOUND-SW.
016400
016500     SET TK-IDX TO 1.
016600     SEARCH WS-TRANS-KEY
016700         AT END
016800             NEXT SENTENCE
016900         WHEN WS-TRANS-KEY (TK-IDX) = TC-TRANSITION-KEY
017000             MOVE "Y" TO WS-ROW-FOUND-SW
017100             MOVE "Y" TO TC-VALID-FLAG
017200     END-SEARCH.
017300
017400     IF WS-ROW-FOUND
017500         PERFORM 200-SET-FINISHED-FLAG.
017600
017700     GOBACK.
017800
017900*----------------------------------------------------------------
018000* 200-SET-FINISHED-FLAG -- A REQUEST IS FINISHED WHEN IT LANDS
018100* ON APPROVED, REJECTED OR CANCELLED -- THESE ARE THE ONLY
018200* STATUSES WITH NO ROW OF THEIR OWN AS A FROM-STATUS IN
018300* WS-TRANS-DATA ABOVE, WHICH IS WHY THIS PARAGRAPH TESTS
018400* TC-TO-STATUS DIRECTLY RATHER THAN SEARCHING THE TABLE A
018500* SECOND TIME.
018600*----------------------------------------------------------------
018700 200-SET-FINISHED-FLAG.
018800     IF TC-TO-STATUS = "APPROVED  " OR "REJECTED  "
018900                      OR "CANCELLED "
019000         MOVE "Y" TO TC-FINISHED-FLAG
019100     ELSE
019200         MOVE "N" TO TC-FINISHED-FLAG
019300     END-IF.
