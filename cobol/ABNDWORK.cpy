000100******************************************************************
000200* ABNDWORK  --  SHOP-STANDARD ABEND/DIAGNOSTIC WORK AREA.  EVERY
000300*               BATCH PROGRAM COPIES THIS AND WRITES ABEND-REC TO
000400*               ITS SYSOUT WHEN AN UNRECOVERABLE FILE CONDITION
000500*               IS HIT (NOT FOR ORDINARY BUSINESS REJECTS -- THOSE
000600*               GO THROUGH THE STATUS LIFE-CYCLE INSTEAD).
000700******************************************************************
000800 01  ABEND-REC.
000900     05  AB-PROGRAM-ID           PIC X(8).
001000     05  FILLER                  PIC X(1) VALUE SPACE.
001100     05  PARA-NAME               PIC X(30).
001200     05  FILLER                  PIC X(1) VALUE SPACE.
001300     05  ABEND-REASON            PIC X(40).
001400     05  FILLER                  PIC X(1) VALUE SPACE.
001500     05  EXPECTED-VAL            PIC X(9).
001600     05  FILLER                  PIC X(1) VALUE SPACE.
001700     05  ACTUAL-VAL              PIC X(9).
001800
001900*        FORCED S0C7 TRICK -- DIVIDING BY ZERO-VAL BLOWS THE JOB
002000*        WITH A REAL ABEND CODE AFTER THE REASON IS ON SYSOUT.
002100 01  ZERO-VAL                    PIC S9(1) COMP-3 VALUE ZERO.
002200 01  ONE-VAL                     PIC S9(1) COMP-3 VALUE 1.
