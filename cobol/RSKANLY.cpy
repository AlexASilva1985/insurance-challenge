000100******************************************************************
000200* RSKANLY  --  RISK-ANALYSIS (FRAUD ANALYSIS) INPUT RECORD, ONE
000300*              PER POLICY REQUEST, ASCENDING BY RA-REQUEST-ID.
000400*              FIXED, 80 BYTES.  READ INTO THIS BUFFER BY
000500*              050-LOAD-RISK-TABLE IN PRADJUD AND MOVED ONE
000600*              FIELD AT A TIME INTO THE IN-STORAGE RISK TABLE.
000700******************************************************************
000800 01  RA-RECORD.
000900     05  RA-REQUEST-ID           PIC X(10).
001000     05  RA-CUSTOMER-ID          PIC X(10).
001100     05  RA-CLASSIFICATION       PIC X(14).
001200         88  RA-CLASS-REGULAR       VALUE "REGULAR       ".
001300         88  RA-CLASS-HIGH-RISK     VALUE "HIGH_RISK     ".
001400         88  RA-CLASS-PREFERRED     VALUE "PREFERRED     ".
001500         88  RA-CLASS-NO-INFO       VALUE "NO_INFORMATION".
001600     05  RA-ANALYZED-AT          PIC X(14).
001700     05  RA-ANALYZED-AT-R REDEFINES RA-ANALYZED-AT.
001800         10  RA-AN-CCYY          PIC 9(4).
001900         10  RA-AN-MM            PIC 9(2).
002000         10  RA-AN-DD            PIC 9(2).
002100         10  RA-AN-HH            PIC 9(2).
002200         10  RA-AN-MN            PIC 9(2).
002300         10  RA-AN-SS            PIC 9(2).
002400     05  RA-OCCURRENCE-COUNT     PIC 9(2).
002500     05  RA-STATUS               PIC X(1).
002600         88  RA-STATUS-OK        VALUE "O".
002700         88  RA-STATUS-ERROR     VALUE "E".
002800     05  FILLER                  PIC X(29).
