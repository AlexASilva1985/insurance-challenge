000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AMTLIMIT.
000400 AUTHOR. R. MCKENNA.
000500 INSTALLATION. UNDERWRITING SYSTEMS DIV.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    THIS SUBROUTINE HOLDS THE INSURED-AMOUNT VALIDATION LIMIT
001400*    TABLE FOR NEW-BUSINESS UNDERWRITING.  GIVEN THE CUSTOMER'S
001500*    RISK CLASSIFICATION, THE POLICY CATEGORY, AND THE REQUESTED
001600*    INSURED AMOUNT, IT RETURNS WHETHER THE AMOUNT FALLS WITHIN
001700*    THE LIMIT SET FOR THAT CLASSIFICATION/CATEGORY PAIR.
001800*
001900*    THE COMPARE IS "NOT GREATER THAN" -- AN AMOUNT EXACTLY EQUAL
002000*    TO THE LIMIT IS VALID, IT ONLY FAILS WHEN IT EXCEEDS THE
002100*    LIMIT.  THE COMPARE IS DONE ON THE FULL 9(9)V99 AMOUNT, TO
002200*    THE PENNY -- NO ROUNDING, NO TRUNCATION, PER U/W BULLETIN
002300*    4-22.
002400*
002500*    A CLASSIFICATION NOT FOUND IN THE TABLE (SHOULD NEVER HAPPEN
002600*    -- PRADJUD'S 300-FRAUD-STEP ONLY EVER SETS ONE OF THE FOUR
002700*    KNOWN CLASSIFICATIONS, DEFAULTING UNKNOWN VALUES TO
002800*    NO_INFORMATION BEFORE THIS SUBROUTINE IS EVER CALLED) COMES
002900*    BACK WITH AL-VALID-FLAG STILL 'N', I.E. REJECTED.
003000*
003100*    CALLED FROM PRADJUD DURING THE 400-VALIDATE-STEP.
003200*
003300*----------------------------------------------------------------
003400*  CHANGE LOG
003500*----------------------------------------------------------------
003600* 031489 RJM 0000  ORIGINAL PROGRAM -- LIMITS PER U/W BULLETIN 4  031489RJM
003700* 031489 RJM 0000  -22, REV C.                                   031489RJM
003800* 091590 RJM CR114 ADDED RESIDENTIAL COLUMN, PULLED FROM AUTO.   091590RJM
003900* 042291 DKP CR201 PREFERRED-CLASS LIMITS RAISED PER ACTUARIAL   042291DKP
004000* 042291 DKP CR201 MEMO 91-07.                                   042291DKP
004100* 110693 DKP CR355 HIGH-RISK LIFE/RESIDENTIAL LIMITS SPLIT OUT   110693DKP
004200* 110693 DKP CR355 -- USED TO SHARE ONE COLUMN.                  110693DKP
004300* 070795 LTO CR440 "OTHER CATEGORY" COLUMN ADDED FOR NEW TRAVEL  070795LTO
004400* 070795 LTO CR440 AND HEALTH PRODUCTS.                          070795LTO
004500* 122998 LTO Y2K   YEAR-2000 REVIEW -- NO 2-DIGIT YEAR FIELDS IN 122998LTO
004600* 122998 LTO Y2K   THIS PROGRAM.  CERTIFIED Y2K-READY.           122998LTO
004700* 081402 TWZ CR512 NO-INFORMATION ROW LOWERED PER RISK MGMT      081402TWZ
004800* 081402 TWZ CR512 REVIEW AFTER Q1-02 LOSS EXPERIENCE.           081402TWZ
004900* 081503 TWZ CR530 WS-ROW-FOUND-SW MOVED TO 77-LEVEL PER SHOP    081503TWZ
005000* 081503 TWZ CR530 STANDARDS REVIEW.  NO LOGIC CHANGE.           081503TWZ
005100* 090203 TWZ CR530 REMARKS AND PARAGRAPH NOTES EXPANDED PER      090203TWZ
005200* 090203 TWZ CR530 SHOP DOCUMENTATION REVIEW.                    090203TWZ
005300* 031504 JLK CR558 LITERAL DELIMITERS RELETTERED FROM            031504JLK
005400* 031504 JLK CR558 SINGLE TO DOUBLE QUOTES PER SHOP              031504JLK
005500* 031504 JLK CR558 STANDARDS REVIEW.  NO LOGIC CHANGE.           031504JLK
005600*----------------------------------------------------------------
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600
006700*----------------------------------------------------------------
006800* LIMIT TABLE LOADED VIA VALUE CLAUSES, THEN OVERLAID BY A
006900* SUBSCRIPTED TABLE FOR RUNTIME LOOK-UP.  FOUR ROWS, ONE PER
007000* RISK CLASSIFICATION, EACH CARRYING FOUR DOLLAR LIMITS (LIFE,
007100* RESIDENTIAL, AUTO, AND A CATCH-ALL "OTHER" COLUMN FOR EVERY
007200* OTHER CATEGORY -- TRAVEL AND HEALTH TODAY).  KEPT AS AN 01
007300* GROUP, NOT 77-LEVEL, BECAUSE OF THE REDEFINES/OCCURS BELOW.
007400*----------------------------------------------------------------
007500 01  WS-LIMIT-DATA.
007600*        REGULAR RISK -- 091590RJM ADDED THE RESIDENTIAL FIGURE,
007700*        PULLED OUT OF WHAT HAD BEEN A SHARED AUTO/RESIDENTIAL
007800*        COLUMN.
007900     05  FILLER PIC X(14)     VALUE "REGULAR       ".
008000     05  FILLER PIC 9(9)V99   VALUE 500000.00.
008100     05  FILLER PIC 9(9)V99   VALUE 500000.00.
008200     05  FILLER PIC 9(9)V99   VALUE 350000.00.
008300     05  FILLER PIC 9(9)V99   VALUE 255000.00.
008400*        HIGH RISK -- 110693DKP SPLIT LIFE AND RESIDENTIAL INTO
008500*        SEPARATE FIGURES; THEY USED TO SHARE ONE COLUMN.
008600     05  FILLER PIC X(14)     VALUE "HIGH_RISK     ".
008700     05  FILLER PIC 9(9)V99   VALUE 125000.00.
008800     05  FILLER PIC 9(9)V99   VALUE 150000.00.
008900     05  FILLER PIC 9(9)V99   VALUE 250000.00.
009000     05  FILLER PIC 9(9)V99   VALUE 125000.00.
009100*        PREFERRED -- LIMITS RAISED 042291DKP PER ACTUARIAL
009200*        MEMO 91-07.
009300     05  FILLER PIC X(14)     VALUE "PREFERRED     ".
009400     05  FILLER PIC 9(9)V99   VALUE 800000.00.
009500     05  FILLER PIC 9(9)V99   VALUE 450000.00.
009600     05  FILLER PIC 9(9)V99   VALUE 450000.00.
009700     05  FILLER PIC 9(9)V99   VALUE 375000.00.
009800*        NO INFORMATION -- TIGHTEST LIMITS OF THE FOUR ROWS.
009900*        LOWERED 081402TWZ PER RISK MGMT REVIEW AFTER Q1-02
010000*        LOSS EXPERIENCE ON UNANALYZED-RISK BUSINESS.
010100     05  FILLER PIC X(14)     VALUE "NO_INFORMATION".
010200     05  FILLER PIC 9(9)V99   VALUE 200000.00.
010300     05  FILLER PIC 9(9)V99   VALUE 200000.00.
010400     05  FILLER PIC 9(9)V99   VALUE 075000.00.
010500     05  FILLER PIC 9(9)V99   VALUE 055000.00.
010600
010700 01  WS-LIMIT-TABLE REDEFINES WS-LIMIT-DATA.
010800     05  WS-LIMIT-ROW OCCURS 4 TIMES INDEXED BY LT-IDX.
010900         10  LT-CLASSIFICATION       PIC X(14).
011000         10  LT-LIFE-LIMIT            PIC 9(9)V99.
011100         10  LT-RESIDENTIAL-LIMIT     PIC 9(9)V99.
011200         10  LT-AUTO-LIMIT            PIC 9(9)V99.
011300         10  LT-OTHER-LIMIT           PIC 9(9)V99.
011400
011500*    THE LIMIT PICKED FOR THE CURRENT CALL BY 100-PICK-LIMIT-BY-
011600*    CATEGORY, COMPARED TO THE REQUEST AMOUNT BY 200-COMPARE-TO-
011700*    LIMIT.  KEPT AT 01, NOT 77, BECAUSE OF THE X(11) REDEFINES
011800*    CARRIED FOR DISPLAY/DEBUG PURPOSES BELOW.
011900 01  WS-PICKED-LIMIT              PIC 9(9)V99 VALUE ZERO.
012000 01  WS-PICKED-LIMIT-X REDEFINES WS-PICKED-LIMIT PIC X(11).
012100
012200*    THE REQUEST'S OWN INSURED AMOUNT, MOVED IN FROM THE LINKAGE
012300*    PARAMETER SO IT CAN BE COMPARED WITHOUT QUALIFYING BACK
012400*    INTO THE CALLER'S STORAGE.  SAME REDEFINES REASONING AS
012500*    ABOVE.
012600 01  WS-COMPARE-AMOUNT            PIC 9(9)V99 VALUE ZERO.
012700 01  WS-COMPARE-AMOUNT-X REDEFINES WS-COMPARE-AMOUNT PIC X(11).
012800
012900*    081503TWZ CR530 -- FORMERLY 01-LEVEL, MOVED TO 77 PER SHOP
013000*    STANDARDS REVIEW.  A PLAIN SWITCH WITH ONE 88, NO REDEFINES
013100*    AND NO OCCURS, BELONGS AT 77-LEVEL, NOT 01.
013200 77  WS-ROW-FOUND-SW              PIC X(1) VALUE "N".
013300     88  WS-ROW-FOUND             VALUE "Y".
013400
013500*----------------------------------------------------------------
013600* LINKAGE SECTION -- FOUR PARAMETERS FROM PRADJUD'S 400-
013700* VALIDATE-STEP.  KEPT AS 01-LEVEL SCALARS, NOT 77, BECAUSE THIS
013800* SHOP'S LINKAGE SECTIONS NEVER GO TO 77-LEVEL, REGARDLESS OF
013900* PARAMETER COUNT.
014000*----------------------------------------------------------------
014100 LINKAGE SECTION.
014200*    RISK CLASSIFICATION ATTACHED BY PRADJUD'S 300-FRAUD-STEP.
014300 01  AL-CLASSIFICATION            PIC X(14).
014400*    POLICY CATEGORY, STRAIGHT FROM THE INPUT RECORD.
014500 01  AL-CATEGORY                  PIC X(12).
014600*    REQUESTED INSURED AMOUNT, STRAIGHT FROM THE INPUT RECORD.
014700 01  AL-INSURED-AMOUNT            PIC 9(9)V99.
014800*    RETURNED -- 'Y' IF THE AMOUNT IS WITHIN LIMIT.
014900 01  AL-VALID-FLAG                PIC X(1).
015000     88  AL-AMOUNT-VALID          VALUE "Y".
015100     88  AL-AMOUNT-INVALID        VALUE "N".
015200
015300 PROCEDURE DIVISION USING AL-CLASSIFICATION, AL-CATEGORY,
015400         AL-INSURED-AMOUNT, AL-VALID-FLAG.
015500
015600*----------------------------------------------------------------
015700* 000-MAIN-LOGIC -- LOOKS UP THE CLASSIFICATION ROW, THEN
015800* DELEGATES TO 100/200 BELOW TO PICK THE RIGHT COLUMN AND DO THE
015900* COMPARE.  A CLASSIFICATION NOT FOUND IN THE TABLE LEAVES
016000* AL-VALID-FLAG AT 'N' -- SEE THE REMARKS ABOVE ON WHY THIS
016100* SHOULD NEVER HAPPEN IN PRACTICE.
016200*----------------------------------------------------------------
016300 000-MAIN-LOGIC.
016400     MOVE "N" TO AL-VALID-FLAG.
016500     MOVE "N" TO WS-ROW-FOUND-SW.
016600     MOVE AL-INSURED-AMOUNT TO WS-COMPARE-AMOUNT.
016700
016800     SET LT-IDX TO 1.
016900     SEARCH WS-LIMIT-ROW
017000         AT END
017100             NEXT SENTENCE
017200         WHEN LT-CLASSIFICATION (LT-IDX) = AL-CLASSIFICATION
017300             MOVE "Y" TO WS-ROW-FOUND-SW
017400     END-SEARCH.
017500
017600     IF WS-ROW-FOUND
017700         PERFORM 100-PICK-LIMIT-BY-CATEGORY
017800         PERFORM 200-COMPARE-TO-LIMIT.
017900
018000     GOBACK.
018100
018200*----------------------------------------------------------------
018300* 100-PICK-LIMIT-BY-CATEGORY -- SELECTS THE LT-...-LIMIT COLUMN
018400* THAT MATCHES THE REQUEST'S CATEGORY.  091590RJM -- RESIDENTIAL
018500* BROKEN OUT OF THE AUTO COLUMN HERE, BACK WHEN RESIDENTIAL
018600* POLICIES WERE FIRST PRICED SEPARATELY FROM AUTO.  070795LTO --
018700* EVERY CATEGORY NOT EXPLICITLY LISTED (TRAVEL, HEALTH, AND ANY
018800* FUTURE CATEGORY) FALLS TO THE WHEN OTHER LEG AND USES
018900* LT-OTHER-LIMIT.
019000*----------------------------------------------------------------
019100 100-PICK-LIMIT-BY-CATEGORY.
019200     EVALUATE TRUE
019300         WHEN AL-CATEGORY = "LIFE        "
019400             MOVE LT-LIFE-LIMIT (LT-IDX)       TO WS-PICKED-LIMIT
019500         WHEN AL-CATEGORY = "RESIDENTIAL "
019600             MOVE LT-RESIDENTIAL-LIMIT (LT-IDX) TO WS-PICKED-LIMIT
019700         WHEN AL-CATEGORY = "AUTO        "
019800             MOVE LT-AUTO-LIMIT (LT-IDX)        TO WS-PICKED-LIMIT
019900         WHEN OTHER
020000             MOVE LT-OTHER-LIMIT (LT-IDX)       TO WS-PICKED-LIMIT
020100     END-EVALUATE.
020200
020300*----------------------------------------------------------------
020400* 200-COMPARE-TO-LIMIT -- EXACT COMPARE TO THE PENNY, NO
020500* ROUNDING, PER U/W BULLETIN 4-22.  AN AMOUNT EXACTLY EQUAL TO
020600* THE LIMIT PASSES -- ONLY AN AMOUNT STRICTLY GREATER THAN THE
020700* LIMIT FAILS.
020800*----------------------------------------------------------------
020900 200-COMPARE-TO-LIMIT.
021000     IF WS-COMPARE-AMOUNT NOT GREATER THAN WS-PICKED-LIMIT
021100         MOVE "Y" TO AL-VALID-FLAG
021200     ELSE
021300         MOVE "N" TO AL-VALID-FLAG
021400     END-IF.
