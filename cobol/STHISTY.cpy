000100******************************************************************
000200* STHISTY  --  STATUS-HISTORY OUTPUT RECORD.  ONE RECORD IS
000300*              WRITTEN FOR EVERY ACCEPTED STATUS TRANSITION, IN
000400*              THE ORDER THE TRANSITIONS OCCUR.  FIXED, 60 BYTES.
000500******************************************************************
000600 01  SH-RECORD.
000700     05  SH-REQUEST-ID           PIC X(10).
000800     05  SH-FROM-STATUS          PIC X(10).
000900     05  SH-TO-STATUS            PIC X(10).
001000     05  SH-CHANGED-AT           PIC X(14).
001100     05  SH-CHANGED-AT-R REDEFINES SH-CHANGED-AT.
001200         10  SH-CH-CCYY          PIC 9(4).
001300         10  SH-CH-MM            PIC 9(2).
001400         10  SH-CH-DD            PIC 9(2).
001500         10  SH-CH-HH            PIC 9(2).
001600         10  SH-CH-MN            PIC 9(2).
001700         10  SH-CH-SS            PIC 9(2).
001800*        090203TWZ CR530 -- WIDENED FROM X(15) TO X(16) TO CARRY
001900*        THE FULL REASON-CODE WIDTH THE INTAKE SYSTEM USES.  THE
002000*        RECORD NOW TOTALS THE FULL 60 BYTES ON ITS OWN -- UNLIKE
002100*        PLCYREQ/PLCYOUT, WHOSE WIDTHS LEAVE ROOM FOR A TRAILING
002200*        FILLER, THIS RECORD HAS NONE TO SPARE.
002300     05  SH-REASON               PIC X(16).
